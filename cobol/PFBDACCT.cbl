000100*CURRENT LAYOUT FOR THE DEBT-ACCOUNT NIGHTLY SNAPSHOT EXTRACT
000200*CURRENT LAYOUT FOR THE DEBT-ACCOUNT NIGHTLY SNAPSHOT EXTRACT
000300*ONE ROW PER CREDIT CARD / PERSONAL LOAN / AUTO LOAN ACCOUNT
000400*BUILT BY PFB1500, CONSUMED BY PFB1500 (REWRITE) AND PFB2000
000500 01  DACT-RECORD.
000600     05  DACT-ACCOUNT-ID               PIC X(20).
000700     05  DACT-ACCOUNT-ID-R REDEFINES DACT-ACCOUNT-ID
000800                                       PIC 9(20).
000900*        --old member-number-only accounts carried a pure
001000*        --numeric id; DACT-ACCOUNT-ID-R lets PFB1500 test for
001100*        --that without an extra working-storage field
001200     05  DACT-ACCOUNT-NAME             PIC X(40).
001300     05  DACT-ACCOUNT-TYPE             PIC X(12).
001400         88  DACT-IS-CREDITCARD        VALUE 'CREDITCARD'.
001500         88  DACT-IS-PERSONALLOAN      VALUE 'PERSONALLOAN'.
001600         88  DACT-IS-AUTOLOAN          VALUE 'AUTOLOAN'.
001700     05  DACT-CURRENT-BALANCE          PIC S9(9)V99 COMP-3.
001800     05  DACT-APR-RATE                 PIC S9(3)V9(4) COMP-3.
001900     05  DACT-MONTHLY-PAYMENT          PIC S9(7)V99 COMP-3.
002000     05  DACT-ACCOUNT-STATUS           PIC X(8).
002100         88  DACT-STATUS-ACTIVE        VALUE 'ACTIVE'.
002200         88  DACT-STATUS-PAIDOFF       VALUE 'PAIDOFF'.
002300*---CALCULATED FIELDS BELOW ARE BLANK ON INPUT, SET BY PFB1500---
002400     05  DACT-CALC-FIELDS.
002500         10  DACT-PRINCIPAL-PER-MONTH  PIC S9(7)V99 COMP-3.
002600         10  DACT-MONTHS-LEFT          PIC S9(4) COMP-3.
002700         10  DACT-PAYOFF-FLAG          PIC X(1).
002800             88  DACT-WILL-PAY-OFF     VALUE 'Y'.
002900             88  DACT-NEVER-PAYS-OFF   VALUE 'N'.
003000         10  DACT-PRIORITY-RANK        PIC S9(4) COMP-3.
003100     05  DACT-PRE-RANKING-FILLER REDEFINES DACT-CALC-FIELDS
003200                                       PIC X(12).
003300*        --before the 2019 avalanche-ranking change (req
003400*        --PF-0118) this space was unused filler in the extract;
003500*        --the redefine documents the old shape for anyone still
003600*        --holding a pre-PF-0118 copy of this member
003700     05  FILLER                        PIC X(13).
