000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PFB4000.
000300 AUTHOR.      smc.
000400 INSTALLATION. LEDGERLINE FINANCIAL SYSTEMS.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*----------------------------------------------------------------
001100* 03/14/94  smc   ORIGINAL WRITE-UP.  POSTS ONE EXPENSE PER       4000A
001200*                 ACTIVE RECURRING TEMPLATE ON OR AFTER ITS DUE
001300*                 DAY, ONCE A MONTH.
001350* 11/30/98  dwr   Y2K: WS-RUN-DATE WINDOWING ADDED SO CENTURY     4000B
001360*                 COMES OUT RIGHT AFTER 01/01/2000, SAME FIX AS
001370*                 THE OTHER THREE PROGRAMS.  REQ PF-0092.
001600* 03/30/01  smc   ADDED THE SHORT-MONTH CLAMP (DAY 31 TEMPLATE    4000C
001700*                 POSTING IN APRIL WAS BLOWING UP THE DATE
001800*                 FIELD).  REQ PF-0094.
001900* 01/08/05  tjh   ADDED UPSI-0 ON-DEMAND SWITCH SO THE DESK CAN   4000D
002000*                 FIRE A BRAND NEW TEMPLATE THE SAME NIGHT IT IS
002100*                 KEYED INSTEAD OF WAITING FOR THE DUE DAY.
002200*                 REQ PF-0109.
002300* 07/22/11  tjh   LEAP-YEAR TEST ADDED TO THE FEBRUARY ENTRY OF   4000E
002400*                 THE MONTH-LENGTH TABLE.  REQ PF-0121.
002410* 04/03/17  cjw   SELECTS WERE TAGGED LINE SEQUENTIAL -- WRONG    4000F
002420*                 FOR A FIXED BINARY RECORD CARRYING COMP-3
002430*                 FIELDS.  SWITCHED ALL THREE FILES TO RECORD
002440*                 SEQUENTIAL, SAME AS PFB1500.  REQ PF-0151.
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CONSOLE IS CRT
003000     CLASS PFB-YES-NO IS 'Y' 'N'
003100     UPSI-0 ON STATUS IS PFB-RERUN-REQUESTED
003200            OFF STATUS IS PFB-NORMAL-RUN.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT RECURRING-TEMPLATES-IN  ASSIGN TO RTPLIN
003600            ORGANIZATION RECORD SEQUENTIAL.
003700     SELECT RECURRING-TEMPLATES-OUT ASSIGN TO RTPLOUT
003800            ORGANIZATION RECORD SEQUENTIAL.
003900     SELECT EXPENSES-OUT            ASSIGN TO EXPNOUT
004000            ORGANIZATION RECORD SEQUENTIAL.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  RECURRING-TEMPLATES-IN
004500     RECORD CONTAINS 100 CHARACTERS
004600     LABEL RECORDS ARE STANDARD.
004700 copy 'PFBRTPL.cbl'.
004800*
004900 FD  RECURRING-TEMPLATES-OUT
005000     RECORD CONTAINS 100 CHARACTERS
005100     LABEL RECORDS ARE STANDARD.
005200 01  RTPL-OUT-REC                      PIC X(100).
005300*
005400 FD  EXPENSES-OUT
005500     RECORD CONTAINS 92 CHARACTERS
005600     LABEL RECORDS ARE STANDARD.
005700 01  EXPN-OUT-REC                      PIC X(92).
005800*
005900 WORKING-STORAGE SECTION.
006000 copy 'PFBEXPN.cbl'.
006100*
006200 01  WS-RUN-DATE-RAW                   PIC 9(6).
006300 01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
006400     05  WS-RUN-YY                     PIC 9(2).
006500     05  WS-RUN-MM                     PIC 9(2).
006600     05  WS-RUN-DD                     PIC 9(2).
006700 77  WS-RUN-CCYY                       PIC 9(4).
006800*
006900*    --STANDARD MONTH-LENGTH TABLE, FEBRUARY ADJUSTED FOR LEAP
007000*    --YEARS AT RUN START (REQ PF-0121)
007100 01  WS-MONTH-DAYS-LIT.
007200     05  FILLER                        PIC X(24)
007300             VALUE '312829303130313130313031'(1:24).
007400 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LIT.
007500     05  WS-MONTH-DAYS OCCURS 12 TIMES
007600             INDEXED BY WS-MON-NDX      PIC 9(2).
007700*
007800 01  WS-TXN-DATE-STR.
007900     05  WS-TXN-YYYY                   PIC 9(4).
008000     05  WS-TXN-DASH1                  PIC X VALUE '-'.
008100     05  WS-TXN-MM                     PIC 9(2).
008200     05  WS-TXN-DASH2                  PIC X VALUE '-'.
008300     05  WS-TXN-DD                     PIC 9(2).
008400 01  WS-TXN-DATE-STR-R REDEFINES WS-TXN-DATE-STR
008500                                       PIC X(10).
008600*
008700 01  WS-CUR-MONTH-KEY.
008800     05  WS-CUR-KEY-YYYY                PIC 9(4).
008900     05  WS-CUR-KEY-DASH                PIC X VALUE '-'.
009000     05  WS-CUR-KEY-MM                   PIC 9(2).
009100 01  WS-CUR-MONTH-KEY-R REDEFINES WS-CUR-MONTH-KEY
009200                                       PIC X(7).
009300*
009400 77  WS-LEAP-REM-4                     PIC S9(4) COMP.
009500 77  WS-LEAP-REM-100                   PIC S9(4) COMP.
009600 77  WS-LEAP-REM-400                   PIC S9(4) COMP.
009700 77  WS-LEAP-QUOT                      PIC S9(7) COMP.
009800 77  WS-MAX-DAY                        PIC S9(2) COMP.
009900 77  WS-TXN-DAY                        PIC S9(2) COMP.
010000 77  WS-TEMPLATE-CTR                   PIC 9(7)  COMP-3 VALUE 0.
010100 77  WS-GEN-CTR                        PIC 9(7)  COMP-3 VALUE 0.
010200 01  WS-SWITCHES.
010300     05  EOF-SW                        PIC 9(1) VALUE 0.
010400         88  NO-MORE-TEMPLATES         VALUE 1.
010500     05  FILLER                        PIC X(2).
010600*
010700 PROCEDURE DIVISION.
010800*
010900 A010-MAIN-LINE.
011000     DISPLAY SPACES UPON CRT.
011100     DISPLAY '* * * * B E G I N   P F B 4 0 0 0 . C B L'
011200         UPON CRT AT 1401.
011300     IF PFB-RERUN-REQUESTED
011400         DISPLAY 'UPSI-0 ON  -- ON-DEMAND GENERATE MODE'
011500             UPON CRT AT 1501
011600     ELSE
011700         DISPLAY 'UPSI-0 OFF -- NIGHTLY SCHEDULED MODE'
011800             UPON CRT AT 1501.
011900     ACCEPT WS-RUN-DATE-RAW FROM DATE.
012000     PERFORM B010-WINDOW-RUN-DATE.
012100     PERFORM B020-ADJUST-FEBRUARY.
012200     MOVE WS-RUN-CCYY TO WS-CUR-KEY-YYYY.
012300     MOVE WS-RUN-MM   TO WS-CUR-KEY-MM.
012400     OPEN INPUT  RECURRING-TEMPLATES-IN.
012500     OPEN OUTPUT RECURRING-TEMPLATES-OUT.
012600     OPEN OUTPUT EXPENSES-OUT.
012700     PERFORM 0100-READ-TEMPLATE.
012800     PERFORM 0200-PROCESS-LOOP THRU 0200-PROCESS-EXIT
012900         UNTIL NO-MORE-TEMPLATES.
013000     PERFORM END-RTN.
013100*
013200 B010-WINDOW-RUN-DATE.
013300     IF WS-RUN-YY < 50
013400         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
013500     ELSE
013600         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
013700*
013800 B020-ADJUST-FEBRUARY.
013900     DIVIDE WS-RUN-CCYY BY 4   GIVING WS-LEAP-QUOT
014000             REMAINDER WS-LEAP-REM-4.
014100     DIVIDE WS-RUN-CCYY BY 100 GIVING WS-LEAP-QUOT
014200             REMAINDER WS-LEAP-REM-100.
014300     DIVIDE WS-RUN-CCYY BY 400 GIVING WS-LEAP-QUOT
014400             REMAINDER WS-LEAP-REM-400.
014500     SET WS-MON-NDX TO 2.
014600     IF WS-LEAP-REM-4 = 0
014700           AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
014800         MOVE 29 TO WS-MONTH-DAYS (WS-MON-NDX).
014900*
015000 0100-READ-TEMPLATE.
015100     READ RECURRING-TEMPLATES-IN
015200         AT END
015300             MOVE 1 TO EOF-SW.
015400*
015500 0200-PROCESS-LOOP.
015600     ADD 1 TO WS-TEMPLATE-CTR.
015650     IF NOT (RTPL-RECUR-ACTIVE-FLAG IS PFB-YES-NO)
015660         DISPLAY 'BAD ACTIVE FLAG ON TEMPLATE, DESC = '
015670                 RTPL-RECUR-DESCRIPTION UPON CRT AT 1901
015680         MOVE 'N' TO RTPL-RECUR-ACTIVE-FLAG.
015700     IF RTPL-IS-ACTIVE
015800         PERFORM 1000-EVALUATE-TEMPLATE THRU 1000-EVALUATE-EXIT.
015900     PERFORM 3000-WRITE-TEMPLATE.
016000     PERFORM 0100-READ-TEMPLATE.
016100 0200-PROCESS-EXIT.
016200     EXIT.
016300*
016400*****************************************************************
016500* 1000-EVALUATE-TEMPLATE -- ONCE-PER-MONTH AND DUE-DAY RULES.
016600* GO TO 1000-EVALUATE-EXIT IS THE SKIP PATH, SAME AS THE EOF
016700* SKIPS ELSEWHERE IN THIS SHOP'S PROGRAMS.
016800*****************************************************************
016900 1000-EVALUATE-TEMPLATE.
017000     IF RTPL-RECUR-LAST-GEN-DATE NOT = SPACES
017100         IF RTPL-RECUR-LAST-GEN-DATE (1:7) = WS-CUR-MONTH-KEY-R
017200             GO TO 1000-EVALUATE-EXIT.
017500     IF NOT PFB-RERUN-REQUESTED
017600         IF WS-RUN-DD < RTPL-RECUR-DAY-OF-MONTH
017700             GO TO 1000-EVALUATE-EXIT.
018000     PERFORM 1100-COMPUTE-TXN-DAY.
018100     PERFORM 2000-WRITE-EXPENSE.
018200     MOVE WS-TXN-DATE-STR-R TO RTPL-RECUR-LAST-GEN-DATE.
018300     ADD 1 TO WS-GEN-CTR.
018400 1000-EVALUATE-EXIT.
018500     EXIT.
018600*
018700 1100-COMPUTE-TXN-DAY.
018800     SET WS-MON-NDX TO WS-RUN-MM.
018900     MOVE WS-MONTH-DAYS (WS-MON-NDX) TO WS-MAX-DAY.
019000     IF RTPL-RECUR-DAY-OF-MONTH > WS-MAX-DAY
019100         MOVE WS-MAX-DAY TO WS-TXN-DAY
019200     ELSE
019300         MOVE RTPL-RECUR-DAY-OF-MONTH TO WS-TXN-DAY.
019400     MOVE WS-RUN-CCYY TO WS-TXN-YYYY.
019500     MOVE WS-RUN-MM   TO WS-TXN-MM.
019600     MOVE WS-TXN-DAY  TO WS-TXN-DD.
019700*
019800 2000-WRITE-EXPENSE.
019900     MOVE SPACES                   TO EXPN-RECORD.
020000     MOVE RTPL-RECUR-DESCRIPTION   TO EXPN-DESCRIPTION.
020100     MOVE RTPL-RECUR-AMOUNT        TO EXPN-AMOUNT.
020200     MOVE RTPL-RECUR-CATEGORY      TO EXPN-CATEGORY.
020300     MOVE WS-TXN-DATE-STR-R        TO EXPN-DATE-R.
020400     MOVE 'Y'                      TO EXPN-IS-RECURRING.
020500     WRITE EXPN-OUT-REC FROM EXPN-RECORD.
020600*
020700 3000-WRITE-TEMPLATE.
020800     WRITE RTPL-OUT-REC FROM RTPL-RECORD.
020900*
021000 END-RTN.
021100     DISPLAY 'PFB4000 TEMPLATES READ = ' WS-TEMPLATE-CTR
021200         UPON CRT AT 2201.
021300     DISPLAY 'PFB4000 EXPENSES POSTED= ' WS-GEN-CTR
021400         UPON CRT AT 2301.
021500     CLOSE RECURRING-TEMPLATES-IN.
021600     CLOSE RECURRING-TEMPLATES-OUT.
021700     CLOSE EXPENSES-OUT.
021800     STOP RUN.
