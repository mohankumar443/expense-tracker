000100*CURRENT LAYOUT FOR THE RETIREMENT-PLAN-REQUEST INPUT RECORD
000200*ONE HEADER ROW PER EVALUATOR RUN, FOLLOWED BY UP TO 10 ACCOUNT
000300*DETAIL ROWS CARRIED IN THE OCCURS TABLE BELOW (RREQ-ACCOUNT-CNT
000400*DRIVES HOW MANY OF THE TABLE ENTRIES PFB3000 WILL WALK)
000500 01  RREQ-RECORD.
000600     05  RREQ-CURRENT-AGE              PIC S9(3)V99 COMP-3.
000700     05  RREQ-TARGET-PORTFOLIO-VALUE   PIC S9(9)V99 COMP-3.
000800     05  RREQ-ACTUAL-MONTHLY-CONTRIB   PIC S9(7)V99 COMP-3.
000900     05  RREQ-ONE-TIME-ADDITIONS       PIC S9(7)V99 COMP-3.
001000     05  RREQ-MONTH-YEAR.
001100         10  RREQ-MY-YYYY              PIC 9(4).
001200         10  RREQ-MY-DASH              PIC X VALUE '-'.
001300         10  RREQ-MY-MM                PIC 9(2).
001400     05  RREQ-MONTH-YEAR-R REDEFINES RREQ-MONTH-YEAR
001500                                       PIC X(7).
001600     05  RREQ-ACCOUNT-COUNT            PIC S9(2) COMP-3.
001700     05  FILLER                        PIC X(4).
001800     05  RREQ-ACCOUNT-TABLE
001900             OCCURS 1 TO 10 TIMES DEPENDING ON RREQ-ACCOUNT-COUNT
002000             INDEXED BY RACT-NDX.
002100         10  RACT-ACCT-TYPE            PIC X(20).
002200         10  RACT-GOAL-TYPE            PIC X(10).
002300             88  RACT-GOAL-IS-EDUCATION VALUE 'EDUCATION'
002400                                              'education'
002500                                              'Education'.
002600         10  RACT-BALANCE-AMT          PIC S9(9)V99 COMP-3.
002700         10  RACT-CONTRIBUTION-AMT     PIC S9(7)V99 COMP-3.
002800         10  RACT-PREV-BALANCE-AMT     PIC S9(9)V99 COMP-3.
