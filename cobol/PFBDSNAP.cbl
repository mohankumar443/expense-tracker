000100*CURRENT LAYOUT FOR THE DEBT-SNAPSHOT MONTHLY ROLL-UP RECORD
000200*ONE ROW APPENDED PER AGGREGATION RUN OF PFB2000
000300 01  DSNP-RECORD.
000400     05  DSNP-SNAPSHOT-DATE.
000500         10  DSNP-SNAP-YYYY            PIC 9(4).
000600         10  DSNP-SNAP-DASH1           PIC X VALUE '-'.
000700         10  DSNP-SNAP-MM              PIC 9(2).
000800         10  DSNP-SNAP-DASH2           PIC X VALUE '-'.
000900         10  DSNP-SNAP-DD              PIC 9(2).
001000     05  DSNP-SNAPSHOT-DATE-R REDEFINES DSNP-SNAPSHOT-DATE
001100                                       PIC X(10).
001200     05  DSNP-TOTAL-DEBT               PIC S9(9)V99 COMP-3.
001300     05  DSNP-CREDIT-CARD-DEBT         PIC S9(9)V99 COMP-3.
001400     05  DSNP-PERSONAL-LOAN-DEBT       PIC S9(9)V99 COMP-3.
001500     05  DSNP-AUTO-LOAN-DEBT           PIC S9(9)V99 COMP-3.
001600     05  DSNP-TOTAL-ACCOUNTS           PIC S9(4) COMP-3.
001700     05  DSNP-ACTIVE-ACCOUNTS          PIC S9(4) COMP-3.
001800     05  DSNP-PAID-OFF-ACCOUNTS        PIC S9(4) COMP-3.
001900     05  DSNP-TOTAL-MONTHLY-PAYMENT    PIC S9(7)V99 COMP-3.
002000     05  FILLER                        PIC X(12).
