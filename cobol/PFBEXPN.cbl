000100*CURRENT LAYOUT FOR THE EXPENSE-TRANSACTION OUTPUT RECORD
000200*ONE ROW APPENDED PER EXPENSE GENERATED BY PFB4000
000300 01  EXPN-RECORD.
000400     05  EXPN-DESCRIPTION              PIC X(40).
000500     05  EXPN-AMOUNT                   PIC S9(7)V99 COMP-3.
000600     05  EXPN-CATEGORY                 PIC X(20).
000700     05  EXPN-CATEGORY-OLD-CODE REDEFINES EXPN-CATEGORY.
000710         10  EXPN-CATOLD-CODE          PIC X(10).
000720         10  FILLER                    PIC X(10).
000800*        --before req PF-0111 freed category up to 20 bytes of
000900*        --plain text, it was a 10-byte lookup code against a
001000*        --table the desk kept on the console; the redefine
001100*        --documents that old shape for anyone still matching
001200*        --against the short code in a downstream extract
001300     05  EXPN-DATE.
001400         10  EXPN-DATE-YYYY            PIC 9(4).
001500         10  EXPN-DATE-DASH1           PIC X VALUE '-'.
001600         10  EXPN-DATE-MM              PIC 9(2).
001700         10  EXPN-DATE-DASH2           PIC X VALUE '-'.
001800         10  EXPN-DATE-DD              PIC 9(2).
001900     05  EXPN-DATE-R REDEFINES EXPN-DATE
002000                                       PIC X(10).
002100     05  EXPN-IS-RECURRING             PIC X(1).
002200         88  EXPN-RECURRING            VALUE 'Y'.
002300     05  EXPN-ENTRY-SOURCE             PIC X(1).
002400         88  EXPN-SOURCE-TEMPLATE      VALUE 'T'.
002500         88  EXPN-SOURCE-MANUAL-ADJ    VALUE 'M'.
002600*---REQ PF-0147 RESERVED THIS BYTE FOR A MANUAL-ADJUSTMENT ENTRY
002700*---POINT THAT NEVER GOT BUILT; PFB4000 ALWAYS STAMPS 'T' SINCE
002800*---THIS PROGRAM ONLY EVER POSTS FROM A TEMPLATE
002900     05  FILLER                        PIC X(15).
