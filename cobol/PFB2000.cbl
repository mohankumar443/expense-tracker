000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PFB2000.
000300 AUTHOR.      ej.
000400 INSTALLATION. LEDGERLINE FINANCIAL SYSTEMS.
000500 DATE-WRITTEN. 05/02/88.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*----------------------------------------------------------------
001100* 05/02/88  ej    ORIGINAL WRITE-UP.  ROLLS THE NIGHTLY DEBT      2000A   
001200*                 ACCOUNT EXTRACT UP TO ONE MONTHLY SNAPSHOT ROW
001300*                 PLUS THE DEBT SNAPSHOT REPORT FOR THE DESK.
001400* 02/14/89  ej    ADDED THE CONTROL-BREAK SUBTOTAL LINE -- DESK   2000B   
001500*                 WAS RECONCILING CREDIT CARD VS. LOAN TOTALS BY
001600*                 HAND OFF THE DETAIL LINES.  REQ PF-0017.
001700* 08/09/90  klp   FIXED ACTIVE-ACCOUNTS / PAID-OFF-ACCOUNTS SPLIT 2000C   
001800*                 -- A ZERO BALANCE WAS COUNTING AS ACTIVE.
001900* 04/26/95  dwr   ADDED PAGE BREAK ON C01 (TOP OF FORM) AND A     2000D   
002000*                 RUNNING LINE COUNT.  REQ PF-0061.
002100* 11/30/98  dwr   Y2K: SNAPSHOT DATE NOW CARRIES A 4-DIGIT YEAR.  2000E   
002200*                 REQ PF-0092.
002300* 09/18/07  smc   REMOVED THE DEPENDENCE ON A PRESORTED TAPE CUT; 2000F   
002400*                 THE EXTRACT ARRIVES SORTED BY ACCOUNT-TYPE OUT
002500*                 OF PFB1500 NOW SO THIS PROGRAM JUST TRUSTS THE
002600*                 ORDER.  REQ PF-0105.
002700* 03/11/16  tjh   ADDED TOTAL-MONTHLY-PAYMENT TO THE FINAL TOTAL  2000G
002800*                 LINE.  REQ PF-0133.
002810* 04/03/17  cjw   SELECTS WERE TAGGED LINE SEQUENTIAL -- WRONG    2000H
002820*                 FOR A FIXED BINARY RECORD CARRYING COMP-3
002830*                 FIELDS.  SWITCHED ALL THREE FILES TO RECORD
002840*                 SEQUENTIAL, SAME AS PFB1500.  REQ PF-0151.
002850* 11/09/17  cjw   SNAPSHOT-DATE WAS COMING OUT ALL SPACES WHERE    2000I
002860*                 THE DASHES BELONG -- THE RECORD GETS SPACE-
002870*                 FILLED AT THE TOP OF THE RUN AND 0400-WRITE-
002880*                 SNAPSHOT NEVER PUT THE DASH LITERALS BACK.
002890*                 REQ PF-0158.
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CONSOLE IS CRT
003400     C01 IS TOP-OF-FORM
003500     CLASS PFB-YES-NO IS 'Y' 'N'.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT DEBT-ACCOUNTS-IN  ASSIGN TO DACCTIN
003900            ORGANIZATION RECORD SEQUENTIAL.
004000     SELECT DEBT-SNAPSHOT-OUT ASSIGN TO DSNAPOUT
004100            ORGANIZATION RECORD SEQUENTIAL.
004200     SELECT DEBT-SNAPSHOT-RPT ASSIGN TO RPTOUT
004300            ORGANIZATION RECORD SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  DEBT-ACCOUNTS-IN
004800     RECORD CONTAINS 120 CHARACTERS
004900     LABEL RECORDS ARE STANDARD.
005000 copy 'PFBDACCT.cbl'.
005100*
005200 FD  DEBT-SNAPSHOT-OUT
005300     RECORD CONTAINS 60 CHARACTERS
005400     LABEL RECORDS ARE STANDARD.
005500 01  DSNP-OUT-REC                       PIC X(60).
005600*
005700 FD  DEBT-SNAPSHOT-RPT
005800     RECORD CONTAINS 132 CHARACTERS
005900     LABEL RECORDS ARE STANDARD.
006000 01  RPT-LINE                           PIC X(132).
006100*
006200 WORKING-STORAGE SECTION.
006300 copy 'PFBDSNAP.cbl' REPLACING ==DSNP-RECORD== BY ==WDSN-RECORD==
006400                               ==DSNP-==        BY ==WDSN-==.
006500*
006600 01  WS-RUN-DATE-RAW                    PIC 9(6).
006700 01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
006800     05  WS-RUN-YY                      PIC 9(2).
006900     05  WS-RUN-MM                      PIC 9(2).
007000     05  WS-RUN-DD                      PIC 9(2).
007100 77  WS-RUN-CCYY                        PIC 9(4).
007200*
007300 01  RPT-HEAD-1.
007400     05  FILLER                         PIC X(40) VALUE SPACES.
007500     05  FILLER                         PIC X(30)
007600             VALUE 'D E B T   S N A P S H O T'.
007700     05  FILLER                         PIC X(62) VALUE SPACES.
007800 01  RPT-HEAD-2.
007900     05  FILLER                         PIC X(5)  VALUE 'TYPE '.
008000     05  FILLER                         PIC X(42) VALUE
008100             'ACCOUNT NAME                             '.
008200     05  FILLER                         PIC X(20)
008300             VALUE '     BALANCE'.
008400     05  FILLER                         PIC X(20)
008500             VALUE '     PAYMENT'.
008600     05  FILLER                         PIC X(45) VALUE SPACES.
008700 01  RPT-DETAIL-LINE.
008800     05  RPT-D-TYPE                     PIC X(12).
008900     05  FILLER                         PIC X(1)  VALUE SPACES.
009000     05  RPT-D-NAME                     PIC X(40).
009100     05  FILLER                         PIC X(1)  VALUE SPACES.
009200     05  RPT-D-BALANCE                  PIC Z,ZZZ,ZZ9.99-.
009300     05  FILLER                         PIC X(3)  VALUE SPACES.
009400     05  RPT-D-PAYMENT                  PIC Z,ZZZ,ZZ9.99-.
009500     05  FILLER                         PIC X(53) VALUE SPACES.
009600 01  RPT-SUBTOTAL-LINE.
009700     05  FILLER                         PIC X(5)  VALUE SPACES.
009800     05  FILLER                         PIC X(8)  VALUE 'SUBTOTAL'.
009900     05  RPT-S-TYPE                     PIC X(12).
010000     05  FILLER                         PIC X(15) VALUE SPACES.
010100     05  RPT-S-BALANCE                  PIC Z,ZZZ,ZZ9.99-.
010200     05  FILLER                         PIC X(3)  VALUE SPACES.
010300     05  RPT-S-PAYMENT                  PIC Z,ZZZ,ZZ9.99-.
010400     05  FILLER                         PIC X(44) VALUE SPACES.
010500 01  RPT-TOTAL-LINE.
010600     05  FILLER                         PIC X(5)  VALUE SPACES.
010700     05  FILLER                         PIC X(20)
010800             VALUE 'REPORT TOTALS       '.
010900     05  RPT-T-BALANCE                  PIC Z,ZZZ,ZZ9.99-.
011000     05  FILLER                         PIC X(3)  VALUE SPACES.
011100     05  RPT-T-PAYMENT                  PIC Z,ZZZ,ZZ9.99-.
011200     05  FILLER                         PIC X(3)  VALUE SPACES.
011300     05  FILLER                         PIC X(7)  VALUE 'ACCTS ='.
011400     05  RPT-T-ACCOUNTS                 PIC ZZZ9.
011500     05  FILLER                         PIC X(5)  VALUE 'ACT ='.
011600     05  RPT-T-ACTIVE                   PIC ZZZ9.
011700     05  FILLER                         PIC X(5)  VALUE 'PFD ='.
011800     05  RPT-T-PAIDOFF                  PIC ZZZ9.
011900     05  FILLER                         PIC X(35) VALUE SPACES.
012000*
012100 01  WS-TYPE-SUBTOTAL-BAL               PIC S9(9)V99 COMP-3.
012200*    --WHOLE-DOLLAR VIEW FOR THE OPERATOR'S SUBTOTAL TRACE LINE
012300 01  WS-TYPE-SUBTOTAL-BAL-R REDEFINES WS-TYPE-SUBTOTAL-BAL
012400                                      PIC S9(11) COMP-3.
012500 77  WS-TYPE-SUBTOTAL-PMT               PIC S9(7)V99 COMP-3.
012600 01  WS-PREV-ACCOUNT-TYPE               PIC X(12) VALUE SPACES.
012700 01  WS-PREV-ACCOUNT-TYPE-TAG REDEFINES WS-PREV-ACCOUNT-TYPE.
012800     05  WS-PREV-TYPE-TAG-CHAR          PIC X(1).
012900     05  FILLER                         PIC X(11).
013000 01  WS-SWITCHES.
013100     05  EOF-SW                         PIC 9(1) VALUE 0.
013200         88  NO-MORE-ACCOUNTS           VALUE 1.
013300     05  WS-FIRST-RECORD-SW             PIC X(1) VALUE 'Y'.
013400         88  WS-IS-FIRST-RECORD         VALUE 'Y'.
013500     05  FILLER                         PIC X(2).
013600 77  WS-LINE-CTR                        PIC S9(4) COMP VALUE 0.
013700 77  WS-PAGE-CTR                        PIC S9(4) COMP VALUE 0.
013800*
013900 PROCEDURE DIVISION.
014000*
014100 A010-MAIN-LINE.
014200     DISPLAY SPACES UPON CRT.
014300     DISPLAY '* * * * B E G I N   P F B 2 0 0 0 . C B L'
014400         UPON CRT AT 1401.
014500     ACCEPT WS-RUN-DATE-RAW FROM DATE.
014600     PERFORM B010-WINDOW-RUN-DATE.
014700     OPEN INPUT  DEBT-ACCOUNTS-IN.
014800     OPEN OUTPUT DEBT-SNAPSHOT-OUT.
014900     OPEN OUTPUT DEBT-SNAPSHOT-RPT.
015000     MOVE SPACES TO WDSN-RECORD.
015100     MOVE 0 TO WDSN-TOTAL-DEBT
015200               WDSN-CREDIT-CARD-DEBT
015300               WDSN-PERSONAL-LOAN-DEBT
015400               WDSN-AUTO-LOAN-DEBT
015500               WDSN-TOTAL-ACCOUNTS
015600               WDSN-ACTIVE-ACCOUNTS
015700               WDSN-PAID-OFF-ACCOUNTS
015800               WDSN-TOTAL-MONTHLY-PAYMENT.
015900     PERFORM 9000-PRINT-HEADINGS.
016000     PERFORM 0100-READ-ACCOUNT.
016100     PERFORM 0200-PROCESS-LOOP THRU 0200-PROCESS-EXIT
016200         UNTIL NO-MORE-ACCOUNTS.
016300     IF WS-PREV-ACCOUNT-TYPE NOT = SPACES
016400         PERFORM 0300-PRINT-SUBTOTAL.
016500     PERFORM 0400-WRITE-SNAPSHOT.
016600     PERFORM 0500-PRINT-FINAL-TOTAL.
016700     PERFORM END-RTN.
016800*
016900 B010-WINDOW-RUN-DATE.
017000     IF WS-RUN-YY < 50
017100         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
017200     ELSE
017300         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
017400*
017500 0100-READ-ACCOUNT.
017600     READ DEBT-ACCOUNTS-IN
017700         AT END
017800             MOVE 1 TO EOF-SW.
017900*
018000 0200-PROCESS-LOOP.
018100     IF WS-PREV-ACCOUNT-TYPE NOT = SPACES
018200           AND DACT-ACCOUNT-TYPE NOT = WS-PREV-ACCOUNT-TYPE
018300         PERFORM 0300-PRINT-SUBTOTAL.
018400     IF WS-PREV-ACCOUNT-TYPE = SPACES
018500           OR DACT-ACCOUNT-TYPE NOT = WS-PREV-ACCOUNT-TYPE
018600         MOVE 0 TO WS-TYPE-SUBTOTAL-BAL
018700         MOVE 0 TO WS-TYPE-SUBTOTAL-PMT
018800         MOVE DACT-ACCOUNT-TYPE TO WS-PREV-ACCOUNT-TYPE.
018900     ADD DACT-CURRENT-BALANCE  TO WS-TYPE-SUBTOTAL-BAL.
019000     ADD DACT-MONTHLY-PAYMENT  TO WS-TYPE-SUBTOTAL-PMT.
019100     ADD DACT-CURRENT-BALANCE  TO WDSN-TOTAL-DEBT.
019200     ADD DACT-MONTHLY-PAYMENT  TO WDSN-TOTAL-MONTHLY-PAYMENT.
019300     ADD 1 TO WDSN-TOTAL-ACCOUNTS.
019320     IF NOT (DACT-PAYOFF-FLAG IS PFB-YES-NO)
019340         DISPLAY 'BAD PAYOFF FLAG ON EXTRACT, ACCT = '
019360                 DACT-ACCOUNT-ID UPON CRT AT 1801.
019400     IF DACT-CURRENT-BALANCE > 0
019500         ADD 1 TO WDSN-ACTIVE-ACCOUNTS
019600     ELSE
019700         ADD 1 TO WDSN-PAID-OFF-ACCOUNTS.
019800     IF DACT-IS-CREDITCARD
019900         ADD DACT-CURRENT-BALANCE TO WDSN-CREDIT-CARD-DEBT
020000     ELSE
020100     IF DACT-IS-PERSONALLOAN
020200         ADD DACT-CURRENT-BALANCE TO WDSN-PERSONAL-LOAN-DEBT
020300     ELSE
020400     IF DACT-IS-AUTOLOAN
020500         ADD DACT-CURRENT-BALANCE TO WDSN-AUTO-LOAN-DEBT.
020600     PERFORM 0250-PRINT-DETAIL.
020700     PERFORM 0100-READ-ACCOUNT.
020800 0200-PROCESS-EXIT.
020900     EXIT.
021000*
021100 0250-PRINT-DETAIL.
021200     MOVE SPACES               TO RPT-DETAIL-LINE.
021300     MOVE DACT-ACCOUNT-TYPE    TO RPT-D-TYPE.
021400     MOVE DACT-ACCOUNT-NAME    TO RPT-D-NAME.
021500     MOVE DACT-CURRENT-BALANCE TO RPT-D-BALANCE.
021600     MOVE DACT-MONTHLY-PAYMENT TO RPT-D-PAYMENT.
021700     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
021800     ADD 1 TO WS-LINE-CTR.
021900     IF WS-LINE-CTR > 50
022000         PERFORM 9000-PRINT-HEADINGS.
022100*
022200 0300-PRINT-SUBTOTAL.
022300     MOVE SPACES              TO RPT-SUBTOTAL-LINE.
022400     MOVE WS-PREV-ACCOUNT-TYPE TO RPT-S-TYPE.
022500     MOVE WS-TYPE-SUBTOTAL-BAL TO RPT-S-BALANCE.
022600     MOVE WS-TYPE-SUBTOTAL-PMT TO RPT-S-PAYMENT.
022700     WRITE RPT-LINE FROM RPT-SUBTOTAL-LINE.
022800     ADD 1 TO WS-LINE-CTR.
022900     DISPLAY 'SUBTOTAL TYPE TAG = ' WS-PREV-TYPE-TAG-CHAR
023000         '  BAL(WHOLE) = ' WS-TYPE-SUBTOTAL-BAL-R
023100         UPON CRT AT 1601.
023200*
023300 0400-WRITE-SNAPSHOT.
023350*    --RECORD WAS BLANKED TO SPACES BACK IN A010-MAIN-LINE, WHICH
023360*    --WIPES OUT THE DASH LITERALS IN THE SNAPSHOT-DATE PICTURE --
023370*    --PUT THEM BACK BEFORE THE NUMERIC SUBFIELDS GO IN.
023400     MOVE WS-RUN-CCYY TO WDSN-SNAP-YYYY.
023410     MOVE '-'         TO WDSN-SNAP-DASH1.
023500     MOVE WS-RUN-MM   TO WDSN-SNAP-MM.
023510     MOVE '-'         TO WDSN-SNAP-DASH2.
023600     MOVE 1           TO WDSN-SNAP-DD.
023700     WRITE DSNP-OUT-REC FROM WDSN-RECORD.
023800*
023900 0500-PRINT-FINAL-TOTAL.
024000     MOVE SPACES                   TO RPT-TOTAL-LINE.
024100     MOVE WDSN-TOTAL-DEBT           TO RPT-T-BALANCE.
024200     MOVE WDSN-TOTAL-MONTHLY-PAYMENT TO RPT-T-PAYMENT.
024300     MOVE WDSN-TOTAL-ACCOUNTS        TO RPT-T-ACCOUNTS.
024400     MOVE WDSN-ACTIVE-ACCOUNTS       TO RPT-T-ACTIVE.
024500     MOVE WDSN-PAID-OFF-ACCOUNTS     TO RPT-T-PAIDOFF.
024600     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
024700*
024800 9000-PRINT-HEADINGS.
024900     ADD 1 TO WS-PAGE-CTR.
025000     MOVE 0 TO WS-LINE-CTR.
025100     IF WS-PAGE-CTR > 1
025200         WRITE RPT-LINE FROM RPT-HEAD-1 AFTER ADVANCING TOP-OF-FORM
025300     ELSE
025400         WRITE RPT-LINE FROM RPT-HEAD-1.
025500     WRITE RPT-LINE FROM RPT-HEAD-2 AFTER ADVANCING 2 LINES.
025600*
025700 END-RTN.
025800     DISPLAY 'PFB2000 ACCOUNTS ROLLED= ' WDSN-TOTAL-ACCOUNTS
025900         UPON CRT AT 2201.
026000     CLOSE DEBT-ACCOUNTS-IN.
026100     CLOSE DEBT-SNAPSHOT-OUT.
026200     CLOSE DEBT-SNAPSHOT-RPT.
026300     STOP RUN.
