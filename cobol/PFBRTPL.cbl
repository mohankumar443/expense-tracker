000100*CURRENT LAYOUT FOR THE RECURRING-EXPENSE-TEMPLATE MASTER RECORD
000200*ONE ROW PER RECURRING EXPENSE DEFINITION, READ AND REWRITTEN IN
000300*FILE ORDER EACH NIGHT BY PFB4000 -- NO INDEXED ACCESS REQUIRED
000400 01  RTPL-RECORD.
000500     05  RTPL-RECUR-DESCRIPTION        PIC X(40).
000600     05  RTPL-RECUR-AMOUNT             PIC S9(7)V99 COMP-3.
000700     05  RTPL-RECUR-CATEGORY           PIC X(20).
000800     05  RTPL-RECUR-DAY-OF-MONTH       PIC S9(2) COMP-3.
000900     05  RTPL-RECUR-ACTIVE-FLAG        PIC X(1).
001000         88  RTPL-IS-ACTIVE            VALUE 'Y'.
001100         88  RTPL-IS-INACTIVE          VALUE 'N'.
001200*---RTPL-RECUR-LAST-GEN-DATE IS SPACES UNTIL THE FIRST GENERATE,
001300*---SO IT IS CARRIED AS PLAIN TEXT RATHER THAN A SPLIT/PACKED
001400*---DATE GROUP (A PACKED SUBFIELD CANNOT HOLD SPACES)
001500     05  RTPL-RECUR-LAST-GEN-DATE      PIC X(10).
001600     05  RTPL-LGD-SPLIT REDEFINES RTPL-RECUR-LAST-GEN-DATE.
001610         10  RTPL-LGD-YYYY             PIC X(4).
001620         10  RTPL-LGD-DASH1            PIC X.
001630         10  RTPL-LGD-MM               PIC X(2).
001640         10  RTPL-LGD-DASH2            PIC X.
001650         10  RTPL-LGD-DD               PIC X(2).
001700*        --split view saves PFB4000 AN UNSTRING WHEN ALL IT NEEDS
001800*        --IS THE YYYY-MM PIECE FOR THE ONCE-A-MONTH TEST, SAME AS
001900*        --DACT-ACCOUNT-ID-R SAVES A WORKING-STORAGE FIELD OVER IN
002000*        --PFBDACCT
002100     05  RTPL-RECUR-FREQUENCY          PIC X(2).
002200         88  RTPL-FREQ-MONTHLY         VALUE 'MO'.
002300         88  RTPL-FREQ-QUARTERLY       VALUE 'QT'.
002400         88  RTPL-FREQ-ANNUAL          VALUE 'AN'.
002500*---REQ PF-0133 WIDENED THIS TO A 2-CHAR CODE SO QUARTERLY AND
002600*---ANNUAL TEMPLATES COULD BE KEYED OFF THE SAME RECORD.  PF-0133
002700*---WAS NEVER CARRIED THROUGH INTO PFB4000 ITSELF (SEE ITS CHANGE
002800*---LOG) SO THE DAY-OF-MONTH RULE STILL FIRES FOR EVERY ACTIVE
002900*---TEMPLATE REGARDLESS OF WHAT IS STAMPED HERE
003000     05  RTPL-OLD-FREQ-FLAG REDEFINES RTPL-RECUR-FREQUENCY
003100                                       PIC X(2).
003200*        --pre-PF-0133 extracts carry a single 'M' left-justified
003300*        --in this field; the redefine documents that old shape
003400*        --for any such extract still sitting on a backup tape
003500     05  FILLER                        PIC X(20).
