000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PFB3000.
000300 AUTHOR.      klp.
000400 INSTALLATION. LEDGERLINE FINANCIAL SYSTEMS.
000500 DATE-WRITTEN. 02/06/89.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*----------------------------------------------------------------
001100* 02/06/89  klp   ORIGINAL WRITE-UP.  PROJECTS EACH CLIENT'S      3000A   
001200*                 PORTFOLIO AGAINST THE STANDARD RETIREMENT
001300*                 TARGET CURVE AND CLASSIFIES PROGRESS.
001400* 07/19/90  klp   ADDED REQUIRED-MONTHLY-CONTRIB SOLVE FOR        3000B   
001500*                 CLIENTS RUNNING BEHIND.  REQ PF-0023.
001600* 05/03/93  ej    ADDED THE PER-ACCOUNT SCORECARD SUB-FLOW SO THE 3000C   
001700*                 DESK CAN SEE WHICH FUND IS DRAGGING THE
001800*                 PORTFOLIO DOWN.  REQ PF-0047.
001900* 10/11/96  dwr   SCORECARD NOW FALLS BACK TO LAST MONTH'S        3000D   
002000*                 POSTED BALANCE FOR THE YEAR-TO-DATE START
002100*                 POINT -- WE DO NOT KEEP A FULL YEAR OF SNAPSHOT
002200*                 HISTORY ON THIS JOB, ONLY THIS MONTH AND LAST.
002300*                 REQ PF-0071.
002400* 11/30/98  dwr   Y2K: NO DATE ARITHMETIC IN THIS PROGRAM TOUCHES 3000E   
002500*                 A TWO-DIGIT YEAR -- VERIFIED, NO CHANGE MADE.
002600*                 REQ PF-0092.
002700* 08/14/02  smc   GROWTH-FACTOR NOW COMPUTED WITH THE ** OPERATOR 3000F   
002800*                 INSTEAD OF THE OLD REPEATED-MULTIPLY LOOP --
002900*                 COMPILER SUPPORTS IT NOW.  REQ PF-0099.
003000* 06/27/12  tjh   BONUS-ADDITIONS AND BUFFER-MONTHS ADDED TO THE  3000G
003100*                 RESULT RECORD.  REQ PF-0128.
003110* 04/03/17  cjw   SELECTS WERE TAGGED LINE SEQUENTIAL -- WRONG    3000H
003120*                 FOR A FIXED BINARY RECORD CARRYING COMP-3
003130*                 FIELDS.  SWITCHED BOTH FILES TO RECORD
003140*                 SEQUENTIAL, SAME AS PFB1500.  REQ PF-0151.
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT
003700     CLASS PFB-YES-NO IS 'Y' 'N'.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RETIREMENT-REQUEST-IN ASSIGN TO RRQIN
004100            ORGANIZATION RECORD SEQUENTIAL.
004200     SELECT RETIREMENT-RESULT-OUT ASSIGN TO RRSOUT
004300            ORGANIZATION RECORD SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  RETIREMENT-REQUEST-IN
004800     RECORD IS VARYING IN SIZE FROM 32 TO 502 CHARACTERS
004900             DEPENDING ON RREQ-ACCOUNT-COUNT
005000     LABEL RECORDS ARE STANDARD.
005100 copy 'PFBRTREQ.cbl'.
005200*
005300 FD  RETIREMENT-RESULT-OUT
005400     RECORD IS VARYING IN SIZE FROM 62 TO 682 CHARACTERS
005500             DEPENDING ON RRES-ACCOUNT-COUNT
005600     LABEL RECORDS ARE STANDARD.
005700 copy 'PFBRTRES.cbl'.
005800*
005900 WORKING-STORAGE SECTION.
006000*    --PLAN CONSTANTS -- SAME CURVE FOR EVERY CLIENT, SET BY THE
006100*    --INVESTMENT COMMITTEE, CHANGED ONLY BY A SIGNED REQUEST
006200 77  WS-START-AGE                      PIC S9(3)V99 COMP-3
006300                                       VALUE 33.00.
006400 77  WS-TARGET-RETIRE-AGE              PIC S9(3)V99 COMP-3
006500                                       VALUE 50.00.
006600 77  WS-STARTING-BALANCE               PIC S9(9)V99 COMP-3
006700                                       VALUE 94000.00.
006800 77  WS-BASE-MONTHLY-CONTRIB           PIC S9(7)V99 COMP-3
006900                                       VALUE 2600.00.
007000 77  WS-DEFAULT-TARGET-VALUE           PIC S9(9)V99 COMP-3
007100                                       VALUE 1270000.00.
007200 77  WS-ANNUAL-RETURN                  PIC S9V9(4) COMP-3
007300                                       VALUE 0.0700.
007400 77  WS-MONTHLY-RATE                   PIC S9V9(8) COMP-3.
007500*
007600 01  WS-EVAL-FIELDS.
007700     05  WS-TARGET-VALUE               PIC S9(9)V99 COMP-3.
007800     05  WS-MONTHS-ELAPSED             PIC S9(4) COMP-3.
007900     05  WS-REMAINING-MONTHS           PIC S9(4) COMP-3.
008000     05  WS-ACTUAL-BALANCE             PIC S9(9)V99 COMP-3.
008100     05  WS-TARGET-BALANCE             PIC S9(9)V99 COMP-3.
008200     05  WS-DIFFERENCE-AMT             PIC S9(9)V99 COMP-3.
008300     05  WS-DIFFERENCE-PCT             PIC S9(5)V99 COMP-3.
008400     05  WS-GROWTH-FACTOR              PIC S9(5)V9(8) COMP-3.
008500     05  WS-CONTRIB-GROWTH             PIC S9(7)V99 COMP-3.
008600     05  WS-REQUIRED-NUM               PIC S9(9)V99 COMP-3.
008700     05  WS-REQUIRED-DEN               PIC S9(5)V9(8) COMP-3.
008800     05  WS-REQUIRED-CONTRIB           PIC S9(7)V99 COMP-3.
008900*    --WHOLE-DOLLAR VIEW OF THE REQUIRED CONTRIBUTION -- THE OLD
009000*    --3278 CONSOLE SESSION DROPPED THE IMPLIED DECIMAL WHEN A
009100*    --COMP-3 FIELD WAS DISPLAYED RAW, SO WE PUSH A SHIFTED COPY
009200*    --OUT INSTEAD (REQ PF-0023)
009300     05  WS-REQUIRED-CONTRIB-R REDEFINES WS-REQUIRED-CONTRIB
009400                                       PIC S9(9) COMP-3.
009500     05  WS-BONUS-ADDITIONS            PIC S9(7)V99 COMP-3.
009600     05  WS-BUFFER-MONTHS              PIC S9(5)V99 COMP-3.
009700     05  FILLER                        PIC X(4).
009800*
009900 01  WS-PLAN-STATUS                    PIC X(15).
010000     88  WS-STATUS-AHEAD               VALUE 'Ahead'.
010100     88  WS-STATUS-ON-TRACK            VALUE 'On Track'.
010200     88  WS-STATUS-SLIGHT-BEHIND       VALUE 'Slightly Behind'.
010300     88  WS-STATUS-BEHIND              VALUE 'Behind'.
010400*    --ONE-CHARACTER STATUS TAG FOR THE OPERATOR'S RUN LOG LINE
010500 01  WS-PLAN-STATUS-TAG REDEFINES WS-PLAN-STATUS.
010600     05  WS-STATUS-TAG-CHAR            PIC X(1).
010700     05  FILLER                        PIC X(14).
010800*
010900*    --SCORECARD WORKING FIELDS -- SEE REQ PF-0047 / PF-0071
011000 01  WS-SCORE-FIELDS.
011100     05  WS-MARKET-GROWTH              PIC S9(9)V99 COMP-3.
011200     05  WS-YTD-START-BAL              PIC S9(9)V99 COMP-3.
011300     05  WS-YTD-CONTRIBUTIONS          PIC S9(9)V99 COMP-3.
011400     05  WS-YTD-GROWTH-AMT             PIC S9(9)V99 COMP-3.
011500     05  WS-YTD-GROWTH-PCT             PIC S9(5)V99 COMP-3.
011600     05  WS-TOTAL-YTD-CONTRIB          PIC S9(9)V99 COMP-3.
011700     05  WS-TOTAL-YTD-GROWTH           PIC S9(9)V99 COMP-3.
011800     05  WS-TOTAL-PREV-BALANCE         PIC S9(9)V99 COMP-3.
011900     05  WS-PORTFOLIO-AVG-GROWTH-PCT   PIC S9(5)V99 COMP-3.
012000     05  WS-TOTAL-PORTFOLIO-CHANGE     PIC S9(9)V99 COMP-3.
012100     05  WS-MARKET-GROWTH-PCT          PIC S9(5)V99 COMP-3.
012200     05  WS-CONTRIBUTION-PCT           PIC S9(5)V99 COMP-3.
012300     05  WS-TOP-GROWTH-AMT             PIC S9(9)V99 COMP-3.
012400     05  WS-TOP-GROWTH-TYPE            PIC X(20).
012500     05  WS-WEAK-GROWTH-AMT            PIC S9(9)V99 COMP-3.
012600     05  WS-WEAK-GROWTH-TYPE           PIC X(20).
012700     05  FILLER                        PIC X(4).
012800*
012900 01  WS-SWITCHES.
013000     05  EOF-SW                        PIC 9(1) VALUE 0.
013100         88  NO-MORE-REQUESTS          VALUE 1.
013200     05  WS-ATTRIB-SET-SW              PIC X(1) VALUE 'N'.
013300         88  WS-ATTRIB-ALREADY-SET     VALUE 'Y'.
013400     05  FILLER                        PIC X(2).
013500 77  WS-REQ-CTR                        PIC 9(7) COMP-3 VALUE 0.
013600*    --SAME WHOLE-DOLLAR CONSOLE TRICK FOR THE PORTFOLIO AVERAGE
013700*    --GROWTH PERCENTAGE (REQ PF-0047)
013800 01  WS-PCT-DISPLAY-AREA.
013900     05  WS-PCT-DISPLAY-NUM            PIC S9(5)V99 COMP-3.
014000 01  WS-PCT-DISPLAY-AREA-R REDEFINES WS-PCT-DISPLAY-AREA
014100                                       PIC S9(7) COMP-3.
014200*
014300 PROCEDURE DIVISION.
014400*
014500 A010-MAIN-LINE.
014600     DISPLAY SPACES UPON CRT.
014700     DISPLAY '* * * * B E G I N   P F B 3 0 0 0 . C B L'
014800         UPON CRT AT 1401.
014900     COMPUTE WS-MONTHLY-RATE ROUNDED = WS-ANNUAL-RETURN / 12.
015000     OPEN INPUT  RETIREMENT-REQUEST-IN.
015100     OPEN OUTPUT RETIREMENT-RESULT-OUT.
015200     PERFORM 0100-READ-REQUEST.
015300     PERFORM 0200-EVAL-LOOP THRU 0200-EVAL-EXIT
015400         UNTIL NO-MORE-REQUESTS.
015500     PERFORM END-RTN.
015600*
015700 0100-READ-REQUEST.
015800     READ RETIREMENT-REQUEST-IN
015900         AT END
016000             MOVE 1 TO EOF-SW.
016100*
016200 0200-EVAL-LOOP.
016300     ADD 1 TO WS-REQ-CTR.
016400     PERFORM 1000-COMPUTE-AGES.
016500     PERFORM 1100-COMPUTE-ACTUAL-BALANCE.
016600     PERFORM 1200-COMPUTE-TARGET-BALANCE.
016700     PERFORM 1300-COMPUTE-DIFFERENCE.
016800     PERFORM 1400-CLASSIFY-STATUS.
016900     PERFORM 1500-COMPUTE-REQUIRED-CONTRIB.
017000     PERFORM 1600-COMPUTE-BONUS-ADDITIONS.
017100     PERFORM 1700-COMPUTE-BUFFER-MONTHS.
017200     MOVE 0 TO RRES-ACCOUNT-COUNT.
017300     IF RREQ-ACCOUNT-COUNT > 0
017400         PERFORM 2000-SCORECARD-PASS1
017500         PERFORM 2100-SCORECARD-PASS2
017600         MOVE RREQ-ACCOUNT-COUNT TO RRES-ACCOUNT-COUNT.
017700     PERFORM 3000-WRITE-RESULT.
017800     PERFORM 0100-READ-REQUEST.
017900 0200-EVAL-EXIT.
018000     EXIT.
018100*
018200 1000-COMPUTE-AGES.
018300     COMPUTE WS-MONTHS-ELAPSED ROUNDED =
018400             (RREQ-CURRENT-AGE - WS-START-AGE) * 12.
018500     IF WS-MONTHS-ELAPSED < 0
018600         MOVE 0 TO WS-MONTHS-ELAPSED.
018700     COMPUTE WS-REMAINING-MONTHS ROUNDED =
018800             (WS-TARGET-RETIRE-AGE - RREQ-CURRENT-AGE) * 12.
018900     IF WS-REMAINING-MONTHS < 0
019000         MOVE 0 TO WS-REMAINING-MONTHS.
019100*
019200*    --THIS JOB CARRIES NO SEPARATE "LEGACY TOTAL BALANCE" FIELD,
019300*    --SO WHEN NO ACCOUNT DETAIL LINES ARE SUPPLIED THE ACTUAL
019400*    --BALANCE IS TAKEN AS ZERO (REQ PF-0047 NOTE)
019500 1100-COMPUTE-ACTUAL-BALANCE.
019600     MOVE 0 TO WS-ACTUAL-BALANCE.
019700     IF RREQ-ACCOUNT-COUNT > 0
019800         PERFORM 1110-ADD-ONE-BALANCE THRU 1110-ADD-ONE-BALANCE-EXIT
019900             VARYING RACT-NDX FROM 1 BY 1
020000             UNTIL RACT-NDX > RREQ-ACCOUNT-COUNT.
020100*
020200 1110-ADD-ONE-BALANCE.
020300     IF NOT RACT-GOAL-IS-EDUCATION (RACT-NDX)
020400         ADD RACT-BALANCE-AMT (RACT-NDX) TO WS-ACTUAL-BALANCE.
020500 1110-ADD-ONE-BALANCE-EXIT.
020600     EXIT.
020700*
020800 1200-COMPUTE-TARGET-BALANCE.
020900     IF WS-MONTHS-ELAPSED <= 0
021000         MOVE WS-STARTING-BALANCE TO WS-TARGET-BALANCE
021100     ELSE
021200     IF WS-MONTHLY-RATE = 0
021300         COMPUTE WS-TARGET-BALANCE ROUNDED =
021400                 WS-STARTING-BALANCE +
021500                 WS-BASE-MONTHLY-CONTRIB * WS-MONTHS-ELAPSED
021600     ELSE
021700         COMPUTE WS-GROWTH-FACTOR ROUNDED =
021800                 (1 + WS-MONTHLY-RATE) ** WS-MONTHS-ELAPSED
021900         COMPUTE WS-CONTRIB-GROWTH ROUNDED =
022000                 (WS-GROWTH-FACTOR - 1) / WS-MONTHLY-RATE
022100         COMPUTE WS-TARGET-BALANCE ROUNDED =
022200                 WS-STARTING-BALANCE * WS-GROWTH-FACTOR +
022300                 WS-BASE-MONTHLY-CONTRIB * WS-CONTRIB-GROWTH.
022600*
022700 1300-COMPUTE-DIFFERENCE.
022800     COMPUTE WS-DIFFERENCE-AMT =
022900             WS-ACTUAL-BALANCE - WS-TARGET-BALANCE.
023000     IF WS-TARGET-BALANCE = 0
023100         MOVE 0 TO WS-DIFFERENCE-PCT
023200     ELSE
023300         COMPUTE WS-DIFFERENCE-PCT ROUNDED =
023400                 WS-DIFFERENCE-AMT / WS-TARGET-BALANCE * 100.
023500*
023600 1400-CLASSIFY-STATUS.
023700     IF WS-DIFFERENCE-AMT >= 0
023800         MOVE 'Ahead' TO WS-PLAN-STATUS
023900     ELSE
024000     IF WS-DIFFERENCE-AMT >= (-0.05 * WS-TARGET-BALANCE)
024100         MOVE 'On Track' TO WS-PLAN-STATUS
024200     ELSE
024300     IF WS-DIFFERENCE-AMT >= (-0.10 * WS-TARGET-BALANCE)
024400         MOVE 'Slightly Behind' TO WS-PLAN-STATUS
024500     ELSE
024600         MOVE 'Behind' TO WS-PLAN-STATUS.
024700*
024800 1500-COMPUTE-REQUIRED-CONTRIB.
024900     MOVE 0 TO WS-REQUIRED-CONTRIB.
025000     IF WS-STATUS-SLIGHT-BEHIND OR WS-STATUS-BEHIND
025100         PERFORM 1510-SET-TARGET-VALUE
025200         PERFORM 1520-SOLVE-REQUIRED-CONTRIB
025300         PERFORM 1530-FLOOR-REQUIRED-CONTRIB
025400         DISPLAY 'REQUIRED CONTRIB (WHOLE)  = '
025500             WS-REQUIRED-CONTRIB-R UPON CRT AT 1601
025600         DISPLAY 'PLAN STATUS CODE          = '
025700             WS-STATUS-TAG-CHAR UPON CRT AT 1701.
025800*
025900 1510-SET-TARGET-VALUE.
026000     IF RREQ-TARGET-PORTFOLIO-VALUE > 0
026100         MOVE RREQ-TARGET-PORTFOLIO-VALUE TO WS-TARGET-VALUE
026200     ELSE
026300         MOVE WS-DEFAULT-TARGET-VALUE TO WS-TARGET-VALUE.
026400*
026500 1520-SOLVE-REQUIRED-CONTRIB.
026600     IF WS-REMAINING-MONTHS <= 0
026700         MOVE WS-BASE-MONTHLY-CONTRIB TO WS-REQUIRED-CONTRIB
026800     ELSE
026900     IF WS-MONTHLY-RATE = 0
027000         COMPUTE WS-REQUIRED-CONTRIB ROUNDED =
027100                 (WS-TARGET-VALUE - WS-ACTUAL-BALANCE) /
027200                 WS-REMAINING-MONTHS
027300     ELSE
027400         COMPUTE WS-GROWTH-FACTOR ROUNDED =
027500                 (1 + WS-MONTHLY-RATE) ** WS-REMAINING-MONTHS
027600         COMPUTE WS-REQUIRED-NUM ROUNDED =
027700                 (WS-TARGET-VALUE -
027800                  WS-ACTUAL-BALANCE * WS-GROWTH-FACTOR)
027900                 * WS-MONTHLY-RATE
028000         COMPUTE WS-REQUIRED-DEN = WS-GROWTH-FACTOR - 1
028100         IF WS-REQUIRED-DEN = 0
028200             MOVE WS-BASE-MONTHLY-CONTRIB TO WS-REQUIRED-CONTRIB
028300         ELSE
028400             COMPUTE WS-REQUIRED-CONTRIB ROUNDED =
028500                     WS-REQUIRED-NUM / WS-REQUIRED-DEN.
028550*
028560 1530-FLOOR-REQUIRED-CONTRIB.
028570     IF WS-REQUIRED-CONTRIB < WS-BASE-MONTHLY-CONTRIB
028580         MOVE WS-BASE-MONTHLY-CONTRIB TO WS-REQUIRED-CONTRIB.
028590*
028700 1600-COMPUTE-BONUS-ADDITIONS.
028800     COMPUTE WS-BONUS-ADDITIONS ROUNDED =
028900             RREQ-ACTUAL-MONTHLY-CONTRIB - WS-BASE-MONTHLY-CONTRIB.
029000     IF WS-BONUS-ADDITIONS < 0
029100         MOVE 0 TO WS-BONUS-ADDITIONS.
029200     IF RREQ-ONE-TIME-ADDITIONS > 0
029300         ADD RREQ-ONE-TIME-ADDITIONS TO WS-BONUS-ADDITIONS.
029400*
029500 1700-COMPUTE-BUFFER-MONTHS.
029600     MOVE 0 TO WS-BUFFER-MONTHS.
029700     IF WS-STATUS-AHEAD
029800         COMPUTE WS-BUFFER-MONTHS ROUNDED =
029900                 WS-DIFFERENCE-AMT / WS-BASE-MONTHLY-CONTRIB.
030000*
030100*****************************************************************
030200* 2000-SCORECARD-PASS1 -- PER-ACCOUNT GROWTH/CONTRIBUTION AND
030300* PORTFOLIO TOTALS.  YTD-START-BALANCE FALLS BACK TO LAST MONTH'S
030400* POSTED BALANCE AND YTD-CONTRIBUTIONS FALLS BACK TO ZERO SINCE
030500* THIS JOB KEEPS NO FULL-YEAR SNAPSHOT HISTORY (REQ PF-0071).
030600*****************************************************************
030700 2000-SCORECARD-PASS1.
030800     MOVE 0     TO WS-TOTAL-YTD-CONTRIB WS-TOTAL-YTD-GROWTH
030900                   WS-TOTAL-PREV-BALANCE.
031000     MOVE 0     TO WS-TOP-GROWTH-AMT WS-WEAK-GROWTH-AMT.
031100     MOVE 'N'   TO WS-ATTRIB-SET-SW.
031200     PERFORM 2010-SCORE-ONE-ACCOUNT THRU 2010-SCORE-ONE-ACCOUNT-EXIT
031300         VARYING RACT-NDX FROM 1 BY 1
031400         UNTIL RACT-NDX > RREQ-ACCOUNT-COUNT.
031500*
031600 2010-SCORE-ONE-ACCOUNT.
031700     SET SCOR-NDX TO RACT-NDX.
031800     COMPUTE WS-MARKET-GROWTH =
031900                 RACT-BALANCE-AMT (RACT-NDX) -
032000                 RACT-PREV-BALANCE-AMT (RACT-NDX) -
032100                 RACT-CONTRIBUTION-AMT (RACT-NDX).
032200     MOVE RACT-PREV-BALANCE-AMT (RACT-NDX) TO WS-YTD-START-BAL.
032300     MOVE 0 TO WS-YTD-CONTRIBUTIONS.
032400     COMPUTE WS-YTD-GROWTH-AMT =
032500                 RACT-BALANCE-AMT (RACT-NDX) - WS-YTD-START-BAL -
032600                 (WS-YTD-CONTRIBUTIONS +
032700                  RACT-CONTRIBUTION-AMT (RACT-NDX)).
032800     IF WS-YTD-START-BAL <= 0
032900         MOVE 0 TO WS-YTD-GROWTH-PCT
033000     ELSE
033100         COMPUTE WS-YTD-GROWTH-PCT ROUNDED =
033200                 WS-YTD-GROWTH-AMT / WS-YTD-START-BAL * 100.
033400     MOVE RACT-ACCT-TYPE (RACT-NDX) TO SCOR-ACCT-TYPE (SCOR-NDX).
033500     IF RACT-GOAL-TYPE (RACT-NDX) = SPACES
033600         MOVE 'RETIREMENT' TO SCOR-GOAL-TYPE (SCOR-NDX)
033700     ELSE
033800         MOVE RACT-GOAL-TYPE (RACT-NDX) TO SCOR-GOAL-TYPE (SCOR-NDX).
034000     MOVE RACT-BALANCE-AMT (RACT-NDX) TO SCOR-BALANCE (SCOR-NDX).
034100     COMPUTE SCOR-YTD-CONTRIB (SCOR-NDX) =
034200                 WS-YTD-CONTRIBUTIONS +
034300                 RACT-CONTRIBUTION-AMT (RACT-NDX).
034400     MOVE WS-YTD-GROWTH-AMT TO SCOR-YTD-GROWTH-AMT (SCOR-NDX).
034500     MOVE WS-YTD-GROWTH-PCT TO SCOR-YTD-GROWTH-PCT (SCOR-NDX).
034600     ADD SCOR-YTD-CONTRIB (SCOR-NDX) TO WS-TOTAL-YTD-CONTRIB.
034700     ADD WS-YTD-GROWTH-AMT           TO WS-TOTAL-YTD-GROWTH.
034800     ADD RACT-PREV-BALANCE-AMT (RACT-NDX)
034900                                          TO WS-TOTAL-PREV-BALANCE.
034950     IF NOT (WS-ATTRIB-SET-SW IS PFB-YES-NO)
034960         MOVE 'N' TO WS-ATTRIB-SET-SW.
035000     IF NOT WS-ATTRIB-ALREADY-SET
035100         MOVE WS-MARKET-GROWTH TO WS-TOP-GROWTH-AMT
035200         MOVE WS-MARKET-GROWTH TO WS-WEAK-GROWTH-AMT
035300         MOVE RACT-ACCT-TYPE (RACT-NDX) TO WS-TOP-GROWTH-TYPE
035400         MOVE RACT-ACCT-TYPE (RACT-NDX) TO WS-WEAK-GROWTH-TYPE
035500         MOVE 'Y' TO WS-ATTRIB-SET-SW
035600     ELSE
035650         PERFORM 2020-UPDATE-GROWTH-EXTREMES.
035660*
035670 2020-UPDATE-GROWTH-EXTREMES.
035680     IF WS-MARKET-GROWTH > WS-TOP-GROWTH-AMT
035690         MOVE WS-MARKET-GROWTH TO WS-TOP-GROWTH-AMT
035700         MOVE RACT-ACCT-TYPE (RACT-NDX) TO WS-TOP-GROWTH-TYPE.
035800     IF WS-MARKET-GROWTH < WS-WEAK-GROWTH-AMT
035900         MOVE WS-MARKET-GROWTH TO WS-WEAK-GROWTH-AMT
035950         MOVE RACT-ACCT-TYPE (RACT-NDX) TO WS-WEAK-GROWTH-TYPE.
036000*
036100 2010-SCORE-ONE-ACCOUNT-EXIT.
036200     EXIT.
036800*
036900 2100-SCORECARD-PASS2.
037000     IF WS-TOTAL-PREV-BALANCE <= 0
037100         MOVE 0 TO WS-PORTFOLIO-AVG-GROWTH-PCT
037200     ELSE
037300         COMPUTE WS-PORTFOLIO-AVG-GROWTH-PCT ROUNDED =
037400                 WS-TOTAL-YTD-GROWTH / WS-TOTAL-PREV-BALANCE * 100.
037500     MOVE WS-PORTFOLIO-AVG-GROWTH-PCT TO WS-PCT-DISPLAY-NUM.
037600     DISPLAY 'PORTFOLIO AVG GROWTH (X100) = '
037700         WS-PCT-DISPLAY-AREA-R UPON CRT AT 2001.
037800     PERFORM 2110-CLASSIFY-ONE-ACCOUNT
037900             THRU 2110-CLASSIFY-ONE-ACCOUNT-EXIT
038000         VARYING SCOR-NDX FROM 1 BY 1
038100         UNTIL SCOR-NDX > RREQ-ACCOUNT-COUNT.
038200     COMPUTE WS-TOTAL-PORTFOLIO-CHANGE =
038300             WS-TOTAL-YTD-GROWTH + WS-TOTAL-YTD-CONTRIB.
038400     IF WS-TOTAL-PORTFOLIO-CHANGE <= 0
038500         MOVE 0 TO WS-MARKET-GROWTH-PCT WS-CONTRIBUTION-PCT
038600     ELSE
038700         COMPUTE WS-MARKET-GROWTH-PCT ROUNDED =
038800                 WS-TOTAL-YTD-GROWTH / WS-TOTAL-PORTFOLIO-CHANGE * 100
038900         COMPUTE WS-CONTRIBUTION-PCT ROUNDED =
039000                 WS-TOTAL-YTD-CONTRIB / WS-TOTAL-PORTFOLIO-CHANGE * 100.
039100*    --NO FIELD ON THE RESULT RECORD FOR THE TOP/WEAK ATTRIBUTION --
039200*    --RECORD LAYOUT WAS FROZEN BACK AT PF-0047 AND ISN'T WORTH
039300*    --REOPENING, SO THE DESK GETS IT OFF THE CONSOLE TRACE ONLY
039400     DISPLAY 'TOP GROWTH  = ' WS-TOP-GROWTH-TYPE UPON CRT AT 1801.
039500     DISPLAY 'WEAK GROWTH = ' WS-WEAK-GROWTH-TYPE UPON CRT AT 1901.
039600*
039700 2110-CLASSIFY-ONE-ACCOUNT.
039800     IF SCOR-BALANCE (SCOR-NDX) <= 0
039900             AND SCOR-YTD-CONTRIB (SCOR-NDX) <= 0
040000         MOVE 'Behind' TO SCOR-STATUS (SCOR-NDX)
040100     ELSE
040200     IF SCOR-YTD-GROWTH-PCT (SCOR-NDX) >
040300             WS-PORTFOLIO-AVG-GROWTH-PCT + 2.0
040400         MOVE 'Leading' TO SCOR-STATUS (SCOR-NDX)
040500     ELSE
040600     IF SCOR-YTD-GROWTH-PCT (SCOR-NDX) <
040700             WS-PORTFOLIO-AVG-GROWTH-PCT - 2.0
040800         MOVE 'Behind' TO SCOR-STATUS (SCOR-NDX)
040900     ELSE
041000         MOVE 'On Plan' TO SCOR-STATUS (SCOR-NDX).
041100 2110-CLASSIFY-ONE-ACCOUNT-EXIT.
041200     EXIT.
041300*
041400 3000-WRITE-RESULT.
041500     MOVE WS-TARGET-BALANCE     TO RRES-TARGET-BALANCE.
041600     MOVE WS-ACTUAL-BALANCE     TO RRES-ACTUAL-BALANCE.
041700     MOVE WS-DIFFERENCE-AMT     TO RRES-DIFFERENCE-AMT.
041800     MOVE WS-DIFFERENCE-PCT     TO RRES-DIFFERENCE-PCT.
041900     MOVE WS-PLAN-STATUS        TO RRES-PLAN-STATUS.
042000     MOVE WS-REMAINING-MONTHS   TO RRES-REMAINING-MONTHS.
042100     MOVE WS-REQUIRED-CONTRIB   TO RRES-REQUIRED-MONTHLY-CONTRIB.
042200     MOVE WS-BONUS-ADDITIONS    TO RRES-BONUS-ADDITIONS.
042300     MOVE WS-BUFFER-MONTHS      TO RRES-BUFFER-MONTHS.
042400     WRITE RRES-RECORD.
042500*
042600 END-RTN.
042700     DISPLAY 'PFB3000 REQUESTS EVALUATED = ' WS-REQ-CTR
042800         UPON CRT AT 2201.
042900     CLOSE RETIREMENT-REQUEST-IN.
043000     CLOSE RETIREMENT-RESULT-OUT.
043100     STOP RUN.
