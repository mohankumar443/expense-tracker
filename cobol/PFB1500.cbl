000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PFB1500.
000300 AUTHOR.      rmt.
000400 INSTALLATION. LEDGERLINE FINANCIAL SYSTEMS.
000500 DATE-WRITTEN. 04/11/88.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*----------------------------------------------------------------
001100* 04/11/88  rmt   ORIGINAL WRITE-UP.  AVALANCHE PRIORITY RANKING  1500A   
001200*                 OF OPEN CREDIT-CARD / LOAN ACCOUNTS FOR THE
001300*                 NIGHTLY DEBT-ACCOUNT EXTRACT.
001400* 09/02/88  rmt   ADDED MONTHS-LEFT SIMULATION LOOP -- PROGRAM    1500B   
001500*                 HAD NO MATH LIBRARY LINKED FOR LN()/EXP() SO WE
001600*                 WALK THE BALANCE DOWN MONTH BY MONTH INSTEAD.
001700* 01/17/90  klp   FIXED PRINCIPAL-PER-MONTH TO ALLOW NEGATIVE     1500C   
001800*                 VALUES WHEN PAYMENT DOESN'T COVER INTEREST.
001900*                 REQ PF-0041.
002000* 06/23/91  klp   ZERO-RATE BRANCH WAS TRUNCATING MONTHS-LEFT     1500D   
002100*                 INSTEAD OF ROUNDING UP.  REQ PF-0058.
002200* 03/08/93  ej    STOPPED RANKING PAID-OFF ACCOUNTS -- THEY WERE  1500E   
002300*                 GETTING RANK 1 WHEN BALANCE WENT NEGATIVE.
002400* 11/30/98  dwr   Y2K: WS-RUN-DATE WINDOWING ADDED SO CENTURY     1500F   
002500*                 COMES OUT RIGHT AFTER 01/01/2000.  REQ PF-0092.
002600* 07/14/03  smc   RAISED MAX TABLE SIZE TO 200 ACCOUNTS -- SHOP   1500G
002700*                 RAN OUT OF ROOM DURING THE BOYD ACQUISITION.
002710* 09/18/07  smc   WRITE-LOOP NOW WALKS A SECOND INDEX TABLE       1500J
002720*                 SORTED ON ACCOUNT-TYPE -- TAPE OPS STOPPED
002730*                 PRESORTING THE CUT BEFORE IT REACHES US, AND
002740*                 PFB2000'S TYPE SUBTOTAL BREAK NEEDS THE
002750*                 EXTRACT GROUPED BY TYPE.  REQ PF-0105.
002800* 05/02/09  tjh   ADDED DACT-PRE-RANKING-FILLER REDEFINE TO THE   1500H
002900*                 EXTRACT SO OLD CUTS OF THE FILE STILL DOCUMENT
003000*                 THEIR SHAPE.  REQ PF-0118.
003100* 02/19/14  smc   AVALANCHE SORT NOW STABLE ON TIES (INSERTION    1500I
003200*                 SORT REWRITTEN TO COMPARE STRICTLY).  REQ
003300*                 PF-0140.
003310* 04/03/17  cjw   SELECTS WERE TAGGED LINE SEQUENTIAL -- WRONG     1500K
003320*                 FOR A FIXED BINARY RECORD CARRYING COMP-3
003330*                 FIELDS, A STRAY X'0A' IN A PACKED BYTE WAS
003340*                 SPLITTING RECORDS ON THE EXTRACT.  SWITCHED
003350*                 BOTH FILES TO RECORD SEQUENTIAL.  REQ PF-0151.
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CONSOLE IS CRT
003900     CLASS PFB-YES-NO IS 'Y' 'N'.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DEBT-ACCOUNTS-IN  ASSIGN TO DACCTIN
004500            ORGANIZATION RECORD SEQUENTIAL.
004600     SELECT DEBT-ACCOUNTS-OUT ASSIGN TO DACCTOUT
004700            ORGANIZATION RECORD SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  DEBT-ACCOUNTS-IN
005200     RECORD CONTAINS 120 CHARACTERS
005300     LABEL RECORDS ARE STANDARD.
005400 copy 'PFBDACCT.cbl'.
005500*
005600 FD  DEBT-ACCOUNTS-OUT
005700     RECORD CONTAINS 120 CHARACTERS
005800     LABEL RECORDS ARE STANDARD.
005900 01  DACT-OUT-REC                      PIC X(120).
006000*
006100 WORKING-STORAGE SECTION.
006200 01  WS-RUN-DATE-RAW                   PIC 9(6).
006300 01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
006400     05  WS-RUN-YY                     PIC 9(2).
006500     05  WS-RUN-MM                     PIC 9(2).
006600     05  WS-RUN-DD                     PIC 9(2).
006700 01  WS-RUN-DATE-FULL.
006800     05  WS-RUN-CCYY                   PIC 9(4).
006900     05  WS-RUN-FULL-MM                PIC 9(2).
007000     05  WS-RUN-FULL-DD                PIC 9(2).
007100 01  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL
007200                                       PIC 9(8).
007300*
007400 77  WS-MAX-ACCOUNTS                   PIC S9(4) COMP VALUE 200.
007500 01  WS-ACCOUNT-TABLE.
007600     05  WTAB-ENTRY OCCURS 200 TIMES INDEXED BY WTAB-NDX.
007700         10  WTAB-ACCOUNT-ID           PIC X(20).
007800         10  WTAB-ACCOUNT-NAME         PIC X(40).
007900         10  WTAB-ACCOUNT-TYPE         PIC X(12).
008000*        --ONE-CHAR TRACE TAG FOR THE LOAD-LOOP CONSOLE LINE
008100         10  WTAB-ACCOUNT-TYPE-TAG REDEFINES WTAB-ACCOUNT-TYPE.
008200             15  WTAB-TYPE-TAG-CHAR    PIC X(1).
008300             15  FILLER                PIC X(11).
008400         10  WTAB-CURRENT-BALANCE      PIC S9(9)V99 COMP-3.
008500         10  WTAB-APR-RATE             PIC S9(3)V9(4) COMP-3.
008600         10  WTAB-MONTHLY-PAYMENT      PIC S9(7)V99 COMP-3.
008700         10  WTAB-ACCOUNT-STATUS       PIC X(8).
008800         10  WTAB-PRINCIPAL-PER-MONTH  PIC S9(7)V99 COMP-3.
008900         10  WTAB-MONTHS-LEFT          PIC S9(4) COMP-3.
009000         10  WTAB-PAYOFF-FLAG          PIC X(1).
009100         10  WTAB-PRIORITY-RANK        PIC S9(4) COMP-3.
009200*
009300 01  WS-RANK-INDEX-TABLE.
009400     05  WRI-ENTRY OCCURS 200 TIMES INDEXED BY WRI-NDX
009500                                    PIC S9(4) COMP.
009600     05  FILLER                        PIC X(4).
009610*
009620* WTI-ENTRY HOLDS THE SAME SUBSCRIPTS AS WRI-ENTRY ABOVE BUT
009630* WALKED IN ACCOUNT-TYPE ORDER INSTEAD OF APR-RATE ORDER --
009640* SEE 2300/2400-SERIES.  REQ PF-0105.
009650 01  WS-TYPE-INDEX-TABLE.
009660     05  WTI-ENTRY OCCURS 200 TIMES INDEXED BY WTI-NDX
009670                                    PIC S9(4) COMP.
009680     05  FILLER                        PIC X(4).
009700*
009800 01  WS-COUNTERS.
009900     05  WS-ACCOUNT-COUNT              PIC S9(4) COMP VALUE 0.
010000     05  WS-REC-CTR                    PIC 9(7)  COMP-3 VALUE 0.
010100     05  WS-RANK-CTR                   PIC S9(4) COMP VALUE 0.
010200     05  WS-SUB                        PIC S9(4) COMP VALUE 0.
010300     05  WS-SUB2                       PIC S9(4) COMP VALUE 0.
010400     05  WS-HOLD-NDX                   PIC S9(4) COMP VALUE 0.
010410     05  WS-SUB3                       PIC S9(4) COMP VALUE 0.
010420     05  WS-HOLD-NDX2                  PIC S9(4) COMP VALUE 0.
010500     05  FILLER                        PIC X(4).
010600 01  WS-SWITCHES.
010700     05  EOF-SW                        PIC 9(1)  VALUE 0.
010800         88  NO-MORE-ACCOUNTS          VALUE 1.
010900     05  WS-SWAPPED-SW                 PIC X(1)  VALUE 'N'.
011000         88  WS-A-SWAP-HAPPENED        VALUE 'Y'.
011100     05  FILLER                        PIC X(2).
011200*
011300 77  WS-MONTHLY-RATE                   PIC S9V9(8) COMP-3.
011400 77  WS-INTEREST-FOR-MONTH             PIC S9(9)V99 COMP-3.
011500 77  WS-SIM-BALANCE                    PIC S9(9)V99 COMP-3.
011600 77  WS-SIM-INTEREST                   PIC S9(9)V99 COMP-3.
011700 77  WS-SIM-PRINCIPAL                  PIC S9(9)V99 COMP-3.
011800 77  WS-SIM-MONTHS                     PIC S9(4) COMP VALUE 0.
011900 77  WS-SIM-CAP                        PIC S9(4) COMP VALUE 1200.
012000 77  WS-REMAINDER                      PIC S9(9)V99 COMP-3.
012100*
012200 PROCEDURE DIVISION.
012300*
012400 A010-MAIN-LINE.
012500     DISPLAY SPACES UPON CRT.
012600     DISPLAY '* * * * B E G I N   P F B 1 5 0 0 . C B L'
012700         UPON CRT AT 1401.
012800     ACCEPT WS-RUN-DATE-RAW FROM DATE.
012900     PERFORM B010-WINDOW-RUN-DATE.
013000     OPEN INPUT  DEBT-ACCOUNTS-IN.
013100     OPEN OUTPUT DEBT-ACCOUNTS-OUT.
013200     PERFORM 0100-LOAD-LOOP THRU 0100-LOAD-EXIT
013300         UNTIL NO-MORE-ACCOUNTS.
013400     PERFORM 2000-BUILD-RANK-INDEX.
013500     PERFORM 2100-SORT-RANK-INDEX.
013600     PERFORM 2200-ASSIGN-PRIORITY-RANKS.
013620     PERFORM 2300-BUILD-TYPE-INDEX.
013640     PERFORM 2400-SORT-TYPE-INDEX.
013700     PERFORM 3000-WRITE-LOOP THRU 3000-WRITE-EXIT
013800         VARYING WS-SUB FROM 1 BY 1
013900         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
014000     PERFORM END-RTN.
014100*
014200 B010-WINDOW-RUN-DATE.
014300*    --Y2K WINDOW: TWO-DIGIT YEARS 00-50 ARE 20XX, 51-99 ARE 19XX
014400     IF WS-RUN-YY < 50
014500         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
014600     ELSE
014700         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
014800     MOVE WS-RUN-MM TO WS-RUN-FULL-MM.
014900     MOVE WS-RUN-DD TO WS-RUN-FULL-DD.
015000*
015100 0100-LOAD-LOOP.
015200     READ DEBT-ACCOUNTS-IN
015300         AT END
015400             MOVE 1 TO EOF-SW
015500             GO TO 0100-LOAD-EXIT.
015600     ADD 1 TO WS-REC-CTR.
015700     IF WS-ACCOUNT-COUNT >= WS-MAX-ACCOUNTS
015800         DISPLAY 'DEBT ACCOUNT TABLE FULL -- SEE PF-0058'
015900             UPON CRT AT 2301
016000         GO TO 0100-LOAD-EXIT.
016100     ADD 1 TO WS-ACCOUNT-COUNT.
016200     SET WTAB-NDX TO WS-ACCOUNT-COUNT.
016300     MOVE DACT-ACCOUNT-ID          TO WTAB-ACCOUNT-ID (WTAB-NDX).
016400     MOVE DACT-ACCOUNT-NAME        TO WTAB-ACCOUNT-NAME (WTAB-NDX).
016500     MOVE DACT-ACCOUNT-TYPE        TO WTAB-ACCOUNT-TYPE (WTAB-NDX).
016600     MOVE DACT-CURRENT-BALANCE     TO WTAB-CURRENT-BALANCE (WTAB-NDX).
016700     MOVE DACT-APR-RATE            TO WTAB-APR-RATE (WTAB-NDX).
016800     MOVE DACT-MONTHLY-PAYMENT     TO WTAB-MONTHLY-PAYMENT (WTAB-NDX).
016900     MOVE DACT-ACCOUNT-STATUS      TO WTAB-ACCOUNT-STATUS (WTAB-NDX).
017000     DISPLAY 'LOADING TYPE TAG = '
017100         WTAB-TYPE-TAG-CHAR (WTAB-NDX) UPON CRT AT 1501.
017200     PERFORM 1000-CALC-PAYOFF.
017300 0100-LOAD-EXIT.
017400     EXIT.
017500*
017600*****************************************************************
017700* 1000-CALC-PAYOFF -- INTEREST/PRINCIPAL SPLIT AND MONTHS-LEFT
017800* FOR THE ACCOUNT JUST LOADED INTO WTAB-ENTRY(WTAB-NDX).
017900*****************************************************************
018000 1000-CALC-PAYOFF.
018100     IF WTAB-CURRENT-BALANCE (WTAB-NDX) NOT > 0
018200         MOVE 0   TO WTAB-PRINCIPAL-PER-MONTH (WTAB-NDX)
018300         MOVE 0   TO WTAB-MONTHS-LEFT (WTAB-NDX)
018400         MOVE 'N' TO WTAB-PAYOFF-FLAG (WTAB-NDX)
018500         MOVE 0   TO WTAB-PRIORITY-RANK (WTAB-NDX)
018600     ELSE
018700         COMPUTE WS-MONTHLY-RATE ROUNDED =
018800                 WTAB-APR-RATE (WTAB-NDX) / 100 / 12
018900         COMPUTE WS-INTEREST-FOR-MONTH ROUNDED =
019000                 WTAB-CURRENT-BALANCE (WTAB-NDX) * WS-MONTHLY-RATE
019100         COMPUTE WTAB-PRINCIPAL-PER-MONTH (WTAB-NDX) ROUNDED =
019200                 WTAB-MONTHLY-PAYMENT (WTAB-NDX)
019300                 - WS-INTEREST-FOR-MONTH
019400         IF WTAB-MONTHLY-PAYMENT (WTAB-NDX) NOT > WS-INTEREST-FOR-MONTH
019500             MOVE 0   TO WTAB-MONTHS-LEFT (WTAB-NDX)
019600             MOVE 'N' TO WTAB-PAYOFF-FLAG (WTAB-NDX)
019700         ELSE
019800             PERFORM 1120-SIMULATE-AND-FLAG.
019810*
019820 1120-SIMULATE-AND-FLAG.
019830     IF WS-MONTHLY-RATE = 0
019840         PERFORM 1100-ZERO-RATE-MONTHS
019850     ELSE
019860         PERFORM 1200-SIMULATE-PAYOFF.
019870     MOVE 'Y' TO WTAB-PAYOFF-FLAG (WTAB-NDX).
019880*
020500*
020600 1100-ZERO-RATE-MONTHS.
020700*    --CEILING WITHOUT FUNCTION CEIL: TRUNCATE THEN BUMP IF THERE
020800*    --WAS A REMAINDER
020900     COMPUTE WTAB-MONTHS-LEFT (WTAB-NDX) =
021000             WTAB-CURRENT-BALANCE (WTAB-NDX) /
021100             WTAB-MONTHLY-PAYMENT (WTAB-NDX).
021200     COMPUTE WS-REMAINDER ROUNDED =
021300             WTAB-CURRENT-BALANCE (WTAB-NDX)
021400             - (WTAB-MONTHS-LEFT (WTAB-NDX) *
021500                WTAB-MONTHLY-PAYMENT (WTAB-NDX)).
021600     IF WS-REMAINDER > 0
021700         ADD 1 TO WTAB-MONTHS-LEFT (WTAB-NDX).
021800*
021900 1200-SIMULATE-PAYOFF.
022000*    --NO LN()/EXP() IN THIS SHOP'S RUN-TIME, SO THE AMORTIZATION
022100*    --FORMULA months = -LN(1-(rate*bal)/pmt) / LN(1+rate) IS
022200*    --REPLACED BY WALKING THE BALANCE DOWN ONE MONTH AT A TIME.
022300*    --SAME ANSWER AS THE CLOSED-FORM FORMULA, ROUNDED THE SAME
022400*    --WAY THE REAL PAYMENT SCHEDULE WOULD ROUND IT.
022500     MOVE WTAB-CURRENT-BALANCE (WTAB-NDX) TO WS-SIM-BALANCE.
022600     MOVE 0 TO WS-SIM-MONTHS.
022700     PERFORM 1210-SIM-ONE-MONTH THRU 1210-SIM-ONE-MONTH-EXIT
022800         UNTIL WS-SIM-BALANCE NOT > 0
022900            OR WS-SIM-MONTHS >= WS-SIM-CAP.
023000     MOVE WS-SIM-MONTHS TO WTAB-MONTHS-LEFT (WTAB-NDX).
023100*
023200 1210-SIM-ONE-MONTH.
023300     COMPUTE WS-SIM-INTEREST ROUNDED =
023400             WS-SIM-BALANCE * WS-MONTHLY-RATE.
023500     COMPUTE WS-SIM-PRINCIPAL =
023600             WTAB-MONTHLY-PAYMENT (WTAB-NDX) - WS-SIM-INTEREST.
023700     COMPUTE WS-SIM-BALANCE ROUNDED =
023800             WS-SIM-BALANCE - WS-SIM-PRINCIPAL.
023900     ADD 1 TO WS-SIM-MONTHS.
024000 1210-SIM-ONE-MONTH-EXIT.
024100     EXIT.
024200*
024300*****************************************************************
024400* 2000-2200 -- AVALANCHE RANKING.  THE MAIN TABLE STAYS IN READ
024500* ORDER; A SEPARATE SUBSCRIPT TABLE IS SORTED BY APR-RATE SO THE
024600* OUTPUT FILE COMES OUT IN THE SAME ORDER IT WENT IN.
024700*****************************************************************
024800 2000-BUILD-RANK-INDEX.
024900     PERFORM 2010-BUILD-ONE-INDEX THRU 2010-BUILD-ONE-INDEX-EXIT
025000         VARYING WS-SUB FROM 1 BY 1
025100         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
025200*
025300 2010-BUILD-ONE-INDEX.
025400     SET WRI-NDX TO WS-SUB.
025500     MOVE WS-SUB TO WRI-ENTRY (WRI-NDX).
025600 2010-BUILD-ONE-INDEX-EXIT.
025700     EXIT.
025800*
025900 2100-SORT-RANK-INDEX.
026000*    --INSERTION SORT, DESCENDING APR-RATE, STRICT COMPARE SO
026100*    --ACCOUNTS WITH EQUAL APR KEEP THEIR ORIGINAL READ ORDER
026200*    --(REQ PF-0140)
026300     IF WS-ACCOUNT-COUNT > 1
026400         PERFORM 2110-SORT-OUTER THRU 2110-SORT-OUTER-EXIT
026500             VARYING WS-SUB FROM 2 BY 1
026600             UNTIL WS-SUB > WS-ACCOUNT-COUNT.
026700*
026800 2110-SORT-OUTER.
026900     MOVE WS-SUB TO WS-SUB2.
027000     PERFORM 2120-SORT-INNER THRU 2120-SORT-INNER-EXIT
027100         UNTIL WS-SUB2 < 2.
027200 2110-SORT-OUTER-EXIT.
027300     EXIT.
027400*
027500 2120-SORT-INNER.
027600     SET WRI-NDX TO WS-SUB2.
027700     COMPUTE WS-HOLD-NDX = WS-SUB2 - 1.
027800     IF WTAB-APR-RATE (WRI-ENTRY (WS-SUB2))
027900             > WTAB-APR-RATE (WRI-ENTRY (WS-HOLD-NDX))
028000         MOVE WRI-ENTRY (WS-SUB2)     TO WS-HOLD-NDX
028100         MOVE WRI-ENTRY (WS-HOLD-NDX) TO WRI-ENTRY (WS-SUB2)
028200         MOVE WS-HOLD-NDX             TO WRI-ENTRY (WS-SUB2)
028300         SUBTRACT 1 FROM WS-SUB2
028400     ELSE
028500         MOVE 1 TO WS-SUB2
028600         SUBTRACT 1 FROM WS-SUB2.
028800 2120-SORT-INNER-EXIT.
028900     EXIT.
029000*
029100 2200-ASSIGN-PRIORITY-RANKS.
029200     MOVE 0 TO WS-RANK-CTR.
029300     PERFORM 2210-ASSIGN-ONE-RANK THRU 2210-ASSIGN-ONE-RANK-EXIT
029400         VARYING WS-SUB FROM 1 BY 1
029500         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
029600*
029700 2210-ASSIGN-ONE-RANK.
029800     SET WRI-NDX TO WS-SUB.
029900     SET WTAB-NDX TO WRI-ENTRY (WRI-NDX).
030000     IF WTAB-CURRENT-BALANCE (WTAB-NDX) > 0
030100         ADD 1 TO WS-RANK-CTR
030200         MOVE WS-RANK-CTR TO WTAB-PRIORITY-RANK (WTAB-NDX)
030300     ELSE
030400         MOVE 0 TO WTAB-PRIORITY-RANK (WTAB-NDX).
030600 2210-ASSIGN-ONE-RANK-EXIT.
030700     EXIT.
030800*
030810 2300-BUILD-TYPE-INDEX.
030820     PERFORM 2310-BUILD-ONE-TYPE-INDEX THRU
030830         2310-BUILD-ONE-TYPE-INDEX-EXIT
030840         VARYING WS-SUB FROM 1 BY 1
030850         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
030860*
030870 2310-BUILD-ONE-TYPE-INDEX.
030880     SET WTI-NDX TO WS-SUB.
030890     MOVE WS-SUB TO WTI-ENTRY (WTI-NDX).
030900 2310-BUILD-ONE-TYPE-INDEX-EXIT.
030910     EXIT.
030920*
030930 2400-SORT-TYPE-INDEX.
030940*    --INSERTION SORT, ASCENDING ACCOUNT-TYPE, SO THE EXTRACT
030950*    --COMES OUT GROUPED FOR PFB2000'S SUBTOTAL BREAK INSTEAD OF
030960*    --IN ORIGINAL READ ORDER.  REQ PF-0105.
030970     IF WS-ACCOUNT-COUNT > 1
030980         PERFORM 2410-TYPE-SORT-OUTER THRU 2410-TYPE-SORT-OUTER-EXIT
030990             VARYING WS-SUB FROM 2 BY 1
031000             UNTIL WS-SUB > WS-ACCOUNT-COUNT.
031010*
031020 2410-TYPE-SORT-OUTER.
031030     MOVE WS-SUB TO WS-SUB3.
031040     PERFORM 2420-TYPE-SORT-INNER THRU 2420-TYPE-SORT-INNER-EXIT
031050         UNTIL WS-SUB3 < 2.
031060 2410-TYPE-SORT-OUTER-EXIT.
031070     EXIT.
031080*
031090 2420-TYPE-SORT-INNER.
031100     SET WTI-NDX TO WS-SUB3.
031110     COMPUTE WS-HOLD-NDX2 = WS-SUB3 - 1.
031120     IF WTAB-ACCOUNT-TYPE (WTI-ENTRY (WS-SUB3))
031130             < WTAB-ACCOUNT-TYPE (WTI-ENTRY (WS-HOLD-NDX2))
031140         MOVE WTI-ENTRY (WS-SUB3)      TO WS-HOLD-NDX2
031150         MOVE WTI-ENTRY (WS-HOLD-NDX2) TO WTI-ENTRY (WS-SUB3)
031160         MOVE WS-HOLD-NDX2             TO WTI-ENTRY (WS-SUB3)
031170         SUBTRACT 1 FROM WS-SUB3
031180     ELSE
031190         MOVE 1 TO WS-SUB3
031200         SUBTRACT 1 FROM WS-SUB3.
031220 2420-TYPE-SORT-INNER-EXIT.
031230     EXIT.
031240*
031250 3000-WRITE-LOOP.
031260     SET WTI-NDX TO WS-SUB.
031270     SET WTAB-NDX TO WTI-ENTRY (WTI-NDX).
031290     MOVE SPACES                         TO DACT-RECORD.
031295     MOVE WTAB-ACCOUNT-ID (WTAB-NDX)      TO DACT-ACCOUNT-ID.
031300     MOVE WTAB-ACCOUNT-NAME (WTAB-NDX)    TO DACT-ACCOUNT-NAME.
031400     MOVE WTAB-ACCOUNT-TYPE (WTAB-NDX)    TO DACT-ACCOUNT-TYPE.
031500     MOVE WTAB-CURRENT-BALANCE (WTAB-NDX) TO DACT-CURRENT-BALANCE.
031600     MOVE WTAB-APR-RATE (WTAB-NDX)        TO DACT-APR-RATE.
031700     MOVE WTAB-MONTHLY-PAYMENT (WTAB-NDX) TO DACT-MONTHLY-PAYMENT.
031800     MOVE WTAB-ACCOUNT-STATUS (WTAB-NDX)  TO DACT-ACCOUNT-STATUS.
031900     MOVE WTAB-PRINCIPAL-PER-MONTH (WTAB-NDX)
032000                                          TO DACT-PRINCIPAL-PER-MONTH.
032100     MOVE WTAB-MONTHS-LEFT (WTAB-NDX)     TO DACT-MONTHS-LEFT.
032150     IF WTAB-PAYOFF-FLAG (WTAB-NDX) IS PFB-YES-NO
032160         MOVE WTAB-PAYOFF-FLAG (WTAB-NDX) TO DACT-PAYOFF-FLAG
032170     ELSE
032180         MOVE 'N'                         TO DACT-PAYOFF-FLAG.
032300     MOVE WTAB-PRIORITY-RANK (WTAB-NDX)   TO DACT-PRIORITY-RANK.
032400     WRITE DACT-OUT-REC FROM DACT-RECORD.
032500 3000-WRITE-EXIT.
032600     EXIT.
032700*
032800 END-RTN.
032900     DISPLAY 'PFB1500 ACCOUNTS READ  = ' WS-REC-CTR UPON CRT AT 2201.
033000     DISPLAY 'PFB1500 ACCOUNTS RANKED= ' WS-RANK-CTR UPON CRT AT 2301.
033100     CLOSE DEBT-ACCOUNTS-IN.
033200     CLOSE DEBT-ACCOUNTS-OUT.
033300     STOP RUN.
