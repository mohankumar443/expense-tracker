000100*CURRENT LAYOUT FOR THE RETIREMENT-PLAN-RESULT OUTPUT RECORD
000200*ONE HEADER ROW PER EVALUATOR RUN, FOLLOWED BY ONE SCORECARD
000300*DETAIL ROW PER ACCOUNT CARRIED ON THE REQUEST (RRES-ACCOUNT-CNT
000400*IS ECHOED FROM RREQ-ACCOUNT-COUNT SO A DOWNSTREAM READER CAN
000500*TELL HOW MANY SCORECARD ENTRIES FOLLOW THE HEADER)
000600 01  RRES-RECORD.
000700     05  RRES-TARGET-BALANCE           PIC S9(9)V99 COMP-3.
000800     05  RRES-ACTUAL-BALANCE           PIC S9(9)V99 COMP-3.
000900     05  RRES-DIFFERENCE-AMT           PIC S9(9)V99 COMP-3.
001000     05  RRES-DIFFERENCE-PCT           PIC S9(5)V99 COMP-3.
001100     05  RRES-PLAN-STATUS              PIC X(15).
001200         88  RRES-STATUS-AHEAD         VALUE 'Ahead'.
001300         88  RRES-STATUS-ON-TRACK      VALUE 'On Track'.
001400         88  RRES-STATUS-SLIGHT-BEHIND VALUE 'Slightly Behind'.
001500         88  RRES-STATUS-BEHIND        VALUE 'Behind'.
001600     05  RRES-REMAINING-MONTHS         PIC S9(4) COMP-3.
001700     05  RRES-REQUIRED-MONTHLY-CONTRIB PIC S9(7)V99 COMP-3.
001800     05  RRES-BONUS-ADDITIONS          PIC S9(7)V99 COMP-3.
001900     05  RRES-BUFFER-MONTHS            PIC S9(5)V99 COMP-3.
002000     05  RRES-ACCOUNT-COUNT            PIC S9(2) COMP-3.
002100     05  FILLER                        PIC X(6).
002200     05  RRES-SCORECARD-TABLE
002300             OCCURS 1 TO 10 TIMES DEPENDING ON RRES-ACCOUNT-COUNT
002400             INDEXED BY SCOR-NDX.
002500         10  SCOR-ACCT-TYPE            PIC X(20).
002600         10  SCOR-GOAL-TYPE            PIC X(10).
002700         10  SCOR-BALANCE              PIC S9(9)V99 COMP-3.
002800         10  SCOR-YTD-CONTRIB          PIC S9(9)V99 COMP-3.
002900         10  SCOR-YTD-GROWTH-AMT       PIC S9(9)V99 COMP-3.
003000         10  SCOR-YTD-GROWTH-PCT       PIC S9(5)V99 COMP-3.
003100         10  SCOR-STATUS               PIC X(10).
003200             88  SCOR-IS-LEADING       VALUE 'Leading'.
003300             88  SCOR-IS-ON-PLAN       VALUE 'On Plan'.
003400             88  SCOR-IS-BEHIND        VALUE 'Behind'.
